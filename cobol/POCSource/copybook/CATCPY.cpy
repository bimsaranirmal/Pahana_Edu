000100******************************************************************00000100
000200* CATCPY   --  ITEM CATEGORY RECORD LAYOUT                        00000200
000300* CATEGORY-FILE IS CARRIED FOR THE ITEM MASTER FAMILY'S           00000300
000400*   SHAPE ONLY -- NO CURRENT BATCH STEP OPENS IT (NO              00000400
000500*   CATEGORY REPORT IN THIS RUN).  LEFT IN PLACE SO               00000500
000550*   CAT-ID ON ITEMCPY HAS SOMEWHERE TO POINT.                     00000550
000600* 01-LVL.  COPY WITH REPLACING ==:TAG:== BY ==xxxx==.             00000600
000700******************************************************************00000700
000800 01  :TAG:-CATEGORY-RECORD.                                       00000800
000900     05  :TAG:-CAT-ID               PIC 9(06).                    00000900
001000     05  :TAG:-CAT-NAME             PIC X(60).                    00001000
001100     05  :TAG:-CAT-DESC             PIC X(200).                   00001100
001200     05  FILLER                     PIC X(04).                    00001200
