000100******************************************************************00000100
000200* BREQCPY  --  BILL REQUEST RECORD LAYOUT (BILL-REQUEST-          00000200
000300*   FILE, INPUT TO THE POSTING RUN).  ONE HEADER RECORD           00000300
000400*   FOLLOWED BY N DETAIL RECORDS PER BILL, SAME                   00000400
000500*   CONVENTION AS THE OLD STUDENT/COURSE TRANSCRIPT FEED          00000500
000600*   -- A LEADING TYPE BYTE TELLS 100-PROCESS-BILL-                00000600
000700*   REQUEST WHICH LAYOUT APPLIES.  BOTH RECORDS ARE THE           00000700
000750*   SAME LENGTH SO ONE FD/ONE READ SERVES BOTH.                   00000750
000800* COPY WITH REPLACING ==:TAG:== BY ==xxxx==.                      00000800
000900******************************************************************00000900
001000 01  :TAG:-BR-HEADER-RECORD.                                      00001000
001100     05  :TAG:-BR-REC-TYPE          PIC X(01).                    00001100
001200         88  :TAG:-BR-IS-HEADER         VALUE 'H'.                00001200
001300         88  :TAG:-BR-IS-DETAIL         VALUE 'D'.                00001300
001400     05  :TAG:-BR-CUST-ID           PIC 9(06).                    00001400
001500     05  :TAG:-BR-TOTAL-AMT         PIC S9(09)V99 COMP-3.         00001500
001600     05  FILLER                     PIC X(27).                    00001600
001700 01  :TAG:-BR-DETAIL-RECORD.                                      00001700
001800     05  :TAG:-BR-DET-REC-TYPE      PIC X(01).                    00001800
001900     05  :TAG:-BR-ITEM-ID           PIC 9(06).                    00001900
002000     05  :TAG:-BR-QUANTITY          PIC S9(05).                   00002000
002100     05  :TAG:-BR-UNIT-PRICE        PIC S9(07)V99 COMP-3.         00002100
002200     05  :TAG:-BR-SUBTOTAL          PIC S9(09)V99 COMP-3.         00002200
002300     05  FILLER                     PIC X(17).                    00002300
