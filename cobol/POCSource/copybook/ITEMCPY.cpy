000100******************************************************************00000100
000200* ITEMCPY  --  ITEM/STOCK MASTER RECORD LAYOUT                    00000200
000300* SHARED BY PGBILPST, PGBILDTL AND PGSTKTLY.  COPY WITH           00000300
000400*   REPLACING ==:TAG:== BY ==xxxx== TO GET A PRIVATE PREFIX FOR   00000400
000500*   EACH PROGRAM'S COPY OF THE RECORD (FD BUFFER OR W/S COPY).    00000500
000600* 01-LVL.  ITEM-FILE IS RELATIVE, KEYED BY RELATIVE RECORD NUMBER 00000600
000700*   EQUAL TO :TAG:-ITEM-ID'S POSITION -- NO INDEXED               00000700
000750*   HANDLER ON THIS BOX.                                          00000750
000800******************************************************************00000800
000900 01  :TAG:-ITEM-RECORD.                                           00000900
001000     05  :TAG:-ITEM-ID              PIC 9(06).                    00001000
001100     05  :TAG:-ITEM-NAME            PIC X(100).                   00001100
001200     05  :TAG:-ITEM-DESC            PIC X(200).                   00001200
001300     05  :TAG:-ITEM-PRICE           PIC S9(07)V99 COMP-3.         00001300
001400     05  :TAG:-ITEM-STOCK-QTY       PIC S9(07).                   00001400
001500     05  :TAG:-ITEM-CAT-ID          PIC 9(06).                    00001500
001600     05  :TAG:-ITEM-CREATED-AT      PIC 9(08).                    00001600
001700     05  :TAG:-ITEM-UPDATED-AT      PIC 9(08).                    00001700
001800     05  FILLER                     PIC X(02).                    00001800
001900*    FIELD WIDTHS TOTAL 340, THREE OVER THE 337 IN THE            00001900
002000*    ORIGINAL FILE SPEC WHEN ITEM-PRICE WAS MOVED FROM            00002000
002100*    DISPLAY TO COMP-3 -- RJM 03/14/01.  NOBODY WENT              00002100
002150*    BACK AND TRIMMED THE STATED RECLEN.                          00002150
