000100******************************************************************00000100
000200* BITMCPY  --  BILL LINE-ITEM RECORD LAYOUT (BILL-ITEM-FILE)      00000200
000300* WRITTEN BY PGBILPST, ONE PER LINE ITEM, IN REQUEST ORDER.  READ 00000300
000400*   BY PGBILDTL JOINED AGAINST ITEMCPY FOR ITEM-NAME.             00000400
000500* 01-LVL.  COPY WITH REPLACING ==:TAG:== BY ==xxxx==.             00000500
000600******************************************************************00000600
000700 01  :TAG:-BILL-ITEM-RECORD.                                      00000700
000800     05  :TAG:-BI-ID                PIC 9(06).                    00000800
000900     05  :TAG:-BI-BILL-ID           PIC 9(06).                    00000900
001000     05  :TAG:-BI-ITEM-ID           PIC 9(06).                    00001000
001100     05  :TAG:-BI-QUANTITY          PIC S9(05).                   00001100
001200     05  :TAG:-BI-UNIT-PRICE        PIC S9(07)V99 COMP-3.         00001200
001300     05  :TAG:-BI-SUBTOTAL          PIC S9(09)V99 COMP-3.         00001300
001400     05  FILLER                     PIC X(03).                    00001400
