000100***************************************************************** 00000100
000200* CUSTCPY  --  CUSTOMER MASTER RECORD LAYOUT                      00000200
000300* SHARED BY PGCREGIS, PGCAPPR AND PGBILDTL.  COPY WITH            00000300
000400*   REPLACING ==:TAG:== BY ==xxxx== TO GET A PRIVATE PREFIX FOR   00000400
000500*   EACH PROGRAM'S COPY OF THE RECORD (FD BUFFER OR W/S COPY).    00000500
000600* 01-LVL. KEEP ON CUST-ID SEQUENCE ON CUSTOMER-FILE.              00000600
000700***************************************************************** 00000700
000800 01  :TAG:-CUSTOMER-RECORD.                                       00000800
000900     05  :TAG:-CUST-ID              PIC 9(06).                    00000900
001000     05  :TAG:-CUST-NAME            PIC X(100).                   00001000
001100     05  :TAG:-CUST-GENDER          PIC X(01).                    00001100
001200         88  :TAG:-CUST-IS-MALE         VALUE 'M'.                00001200
001300         88  :TAG:-CUST-IS-FEMALE       VALUE 'F'.                00001300
001400     05  :TAG:-CUST-DOB             PIC 9(08).                    00001400
001500     05  :TAG:-CUST-ADDRESS         PIC X(200).                   00001500
001600     05  :TAG:-CUST-NIC             PIC X(20).                    00001600
001700     05  :TAG:-CUST-EMAIL           PIC X(100).                   00001700
001800     05  :TAG:-CUST-PHONE           PIC X(20).                    00001800
001900     05  :TAG:-CUST-ACCT-NO         PIC X(06).                    00001900
002000     05  :TAG:-CUST-STATUS          PIC X(08).                    00002000
002100         88  :TAG:-CUST-PENDING         VALUE 'PENDING '.         00002100
002200         88  :TAG:-CUST-APPROVED        VALUE 'APPROVED'.         00002200
002300         88  :TAG:-CUST-REJECTED        VALUE 'REJECTED'.         00002300
002400     05  :TAG:-CUST-CREATED-AT      PIC 9(08).                    00002400
002500     05  :TAG:-CUST-UPDATED-AT      PIC 9(08).                    00002500
002600     05  FILLER                     PIC X(05).                    00002600
002700*    RECORD GREW PAST THE ORIGINAL 271-BYTE ESTIMATE WHEN THE     00002700
002800*    ADDRESS/EMAIL FIELDS WERE WIDENED FOR THE WEB REG. TIE-IN -  00002800
002900*    RJM 03/14/01.  SEE PGCREGIS CHANGE LOG.  FILLER ABOVE IS     00002900
003000*    RESERVED FOR A FUTURE STATUS-REASON CODE.                    00003000
