000100******************************************************************00000100
000200* BILLCPY  --  BILL HEADER RECORD LAYOUT (BILL-FILE)              00000200
000300* WRITTEN BY PGBILPST, READ BY PGBILSTS AND PGBILDTL --           00000300
000400*   APPEND-ONLY, BILL-NO SEQUENCE WITHIN A RUN DATE.              00000400
000500* 01-LVL.  COPY WITH REPLACING ==:TAG:== BY ==xxxx==.             00000500
000600******************************************************************00000600
000700 01  :TAG:-BILL-RECORD.                                           00000700
000800     05  :TAG:-BILL-ID              PIC 9(06).                    00000800
000900     05  :TAG:-BILL-NO              PIC X(18).                    00000900
001000     05  :TAG:-BILL-CUST-ID         PIC 9(06).                    00001000
001100     05  :TAG:-BILL-TOTAL-AMT       PIC S9(09)V99 COMP-3.         00001100
001200     05  :TAG:-BILL-CREATED-AT      PIC 9(08).                    00001200
001300     05  :TAG:-BILL-UPDATED-AT      PIC 9(08).                    00001300
001400     05  FILLER                     PIC X(06).                    00001400
001500*    BILL-NO WIDENED TO X(18) 11/19/03 -- RJM.  "BILL-            00001500
001600*    CCYYMMDD-nnnn" RUNS 18 BYTES; THE OLD X(14) IN THE           00001600
001700*    DD WAS NEVER CORRECTED.  RECLEN NETS TO 58 W/FILLER CUT.     00001700
