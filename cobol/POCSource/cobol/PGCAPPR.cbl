000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PGCAPPR                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* APPLIES A SEQUENTIAL FEED OF STAFF APPROVE/REJECT DECISIONS     00000900
001000* AGAINST THE CUSTOMER MASTER.  ONLY A CUSTOMER CURRENTLY IN      00001000
001100* PENDING STATUS MAY BE MOVED TO APPROVED OR REJECTED -- A        00001100
001200* DECISION AGAINST ANY OTHER STATUS IS KICKED OUT TO THE REPORT.  00001200
001300* CUSTOMER-FILE IS MAINTAINED IN CUST-ID SEQUENCE AND THE         00001300
001400* DECISION FEED IS SORTED THE SAME WAY BEFORE THIS RUN, SO A      00001400
001500* SEQUENTIAL MATCH IS USED -- NO I-O REWIND.                      00001500
001600****************************************************************  00001600
001700*                    CHANGE LOG                                   00001700
001800* 06/11/87 DRS  0000  ORIGINAL PROGRAM.                           00001800
001900* 10/02/90 JLS  0044  REJECTED DECISIONS NO LONGER SILENTLY       00001900
002000*                     DROPPED -- NOW APPEAR ON THE EXCEPTION      00002000
002100*                     REPORT WITH A REASON CODE.                  00002100
002200* 12/09/98 RJM  Y2K1  UPDATED-AT STAMP NOW CARRIES A FULL         00002200
002300*                     4-DIGIT CENTURY+YEAR (810-DERIVE-CENTURY).  00002300
002400* 11/19/03 RJM  0091  DECISION-FEED RECORD OUT OF CUST-ID         00002400
002500*                     SEQUENCE NOW REPORTED INSTEAD OF ABENDING.  00002500
002600****************************************************************  00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID.    PGCAPPR.                                          00002800
002900 AUTHOR.        DOUG STOUT.                                       00002900
003000 INSTALLATION.  IBM SYSTEMS GROUP.                                00003000
003100 DATE-WRITTEN.  06/11/87.                                         00003100
003200 DATE-COMPILED.                                                   00003200
003300 SECURITY.      NONE.                                             00003300
003400 ENVIRONMENT DIVISION.                                            00003400
003500 CONFIGURATION SECTION.                                           00003500
003600 SOURCE-COMPUTER.  IBM-370.                                       00003600
003700 OBJECT-COMPUTER.  IBM-370.                                       00003700
003800 SPECIAL-NAMES.                                                   00003800
003900     C01 IS TOP-OF-FORM.                                          00003900
004000 INPUT-OUTPUT SECTION.                                            00004000
004100 FILE-CONTROL.                                                    00004100
004200                                                                  00004200
004300     SELECT DECISION-FILE   ASSIGN TO DECISREQ                    00004300
004400            ORGANIZATION IS SEQUENTIAL                            00004400
004500            FILE STATUS  IS  WS-DECIS-STATUS.                     00004500
004600                                                                  00004600
004700     SELECT CUSTOMER-FILE   ASSIGN TO CUSTFILE                    00004700
004800            ORGANIZATION IS SEQUENTIAL                            00004800
004900            FILE STATUS  IS  WS-CUSTFL-STATUS.                    00004900
005000                                                                  00005000
005100     SELECT REPORT-FILE     ASSIGN TO APPRRPT                     00005100
005200            FILE STATUS  IS  WS-REPORT-STATUS.                    00005200
005300                                                                  00005300
005400****************************************************************  00005400
005500 DATA DIVISION.                                                   00005500
005600 FILE SECTION.                                                    00005600
005700                                                                  00005700
005800 FD  DECISION-FILE                                                00005800
005900     RECORDING MODE IS F.                                         00005900
006000 01  DECISION-RECORD.                                             00006000
006100     05  DR-CUST-ID              PIC 9(06).                       00006100
006200     05  DR-ACTION               PIC X(08).                       00006200
006300         88  DR-IS-APPROVE            VALUE 'APPROVE '.           00006300
006400         88  DR-IS-REJECT             VALUE 'REJECT  '.           00006400
006500     05  FILLER                  PIC X(08).                       00006500
006600                                                                  00006600
006700 FD  CUSTOMER-FILE                                                00006700
006800     RECORDING MODE IS F.                                         00006800
006900 COPY CUSTCPY REPLACING ==:TAG:== BY ==CF==.                      00006900
007000                                                                  00007000
007100 FD  REPORT-FILE                                                  00007100
007200     RECORDING MODE IS F.                                         00007200
007300 01  REPORT-RECORD              PIC X(132).                       00007300
007400                                                                  00007400
007500****************************************************************  00007500
007600 WORKING-STORAGE SECTION.                                         00007600
007700****************************************************************  00007700
007800*                                                                 00007800
007900 01  SYSTEM-DATE-AND-TIME.                                        00007900
008000     05  CURRENT-DATE.                                            00008000
008100         10  CURRENT-YEAR        PIC 9(02).                       00008100
008200         10  CURRENT-MONTH       PIC 9(02).                       00008200
008300         10  CURRENT-DAY         PIC 9(02).                       00008300
008400     05  CURRENT-TIME.                                            00008400
008500         10  CURRENT-HOUR        PIC 9(02).                       00008500
008600         10  CURRENT-MINUTE      PIC 9(02).                       00008600
008700         10  CURRENT-SECOND      PIC 9(02).                       00008700
008800         10  CURRENT-HNDSEC      PIC 9(02).                       00008800
008900*                                                                 00008900
009000 01  WS-TODAY-STAMP.                                              00009000
009100     05  WS-TODAY-CENTURY        PIC 9(02).                       00009100
009200     05  WS-TODAY-YY             PIC 9(02).                       00009200
009300     05  WS-TODAY-MM             PIC 9(02).                       00009300
009400     05  WS-TODAY-DD             PIC 9(02).                       00009400
009500 01  WS-TODAY-CCYYMMDD  REDEFINES  WS-TODAY-STAMP  PIC 9(08).     00009500
009600*                                                                 00009600
009700 01  WS-ACTION-DIAG               PIC X(08)  VALUE SPACES.        00009700
009800 01  WS-ACTION-DIAG-N  REDEFINES  WS-ACTION-DIAG  PIC X(08).      00009800
009900*                                                                 00009900
010000 01  WS-STATUS-DIAG                PIC X(01)  VALUE SPACES.       00010000
010100 01  WS-STATUS-DIAG-N  REDEFINES  WS-STATUS-DIAG PIC 9(01).       00010100
010200*                                                                 00010200
010300 01  WS-FIELDS.                                                   00010300
010400     05  WS-DECIS-STATUS         PIC X(02)  VALUE SPACES.         00010400
010500     05  WS-CUSTFL-STATUS        PIC X(02)  VALUE SPACES.         00010500
010600     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00010600
010700     05  WS-DECIS-EOF            PIC X(01)  VALUE 'N'.            00010700
010800     05  WS-CUSTFL-EOF           PIC X(01)  VALUE 'N'.            00010800
010900     05  WS-ACTION-OK            PIC X(01)  VALUE 'Y'.            00010900
011000     05  WS-REJECT-MSG           PIC X(45)  VALUE SPACES.         00011000
011100*                                                                 00011100
011200 01  WS-COUNTERS.                                                 00011200
011300     05  NUM-APPROVED            PIC S9(09) COMP  VALUE 0.        00011300
011400     05  NUM-REJECTED            PIC S9(09) COMP  VALUE 0.        00011400
011500     05  NUM-EXCEPTIONS          PIC S9(09) COMP  VALUE 0.        00011500
011600*                                                                 00011600
011700 01  RPT-HEADER1.                                                 00011700
011800     05  FILLER                  PIC X(40)                        00011800
011900             VALUE 'PAHANA EDU CUSTOMER APPROVAL RUN  DATE:'.     00011900
012000     05  RPT-MM                  PIC 99.                          00012000
012100     05  FILLER                  PIC X     VALUE '/'.             00012100
012200     05  RPT-DD                  PIC 99.                          00012200
012300     05  FILLER                  PIC X     VALUE '/'.             00012300
012400     05  RPT-YY                  PIC 99.                          00012400
012500     05  FILLER                  PIC X(52) VALUE SPACES.          00012500
012600 01  RPT-EXCEPTION-LINE.                                          00012600
012700     05  FILLER                  PIC X(14)                        00012700
012800                    VALUE '  EXCEPTION   '.                       00012800
012900     05  RPT-EXC-CUST-ID         PIC ZZZZZ9.                      00012900
013000     05  FILLER                  PIC X(04) VALUE ' -- '.          00013000
013100     05  RPT-EXC-REASON          PIC X(45).                       00013100
013200     05  FILLER                  PIC X(65) VALUE SPACES.          00013200
013300 01  RPT-STATS-LINE.                                              00013300
013400     05  FILLER                  PIC X(17)                        00013400
013500                    VALUE '  APPROVED:     '.                     00013500
013600     05  RPT-STATS-APPROVED      PIC ZZZ,ZZ9.                     00013600
013700     05  FILLER                  PIC X(17)                        00013700
013800                    VALUE '   REJECTED:    '.                     00013800
013900     05  RPT-STATS-REJECTED      PIC ZZZ,ZZ9.                     00013900
014000     05  FILLER                  PIC X(17)                        00014000
014100                    VALUE '   EXCEPTIONS:  '.                     00014100
014200     05  RPT-STATS-EXCEPT        PIC ZZZ,ZZ9.                     00014200
014300     05  FILLER                  PIC X(61) VALUE SPACES.          00014300
014400*                                                                 00014400
014500****************************************************************  00014500
014600 PROCEDURE DIVISION.                                              00014600
014700****************************************************************  00014700
014800 000-MAIN.                                                        00014800
014900     ACCEPT CURRENT-DATE FROM DATE.                               00014900
015000     ACCEPT CURRENT-TIME FROM TIME.                               00015000
015100     PERFORM 810-DERIVE-CENTURY THRU 810-EXIT.                    00015100
015200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00015200
015300     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00015300
015400     PERFORM 720-READ-CUSTOMER-FILE THRU 720-EXIT.                00015400
015500     PERFORM 710-READ-DECISION-FILE THRU 710-EXIT.                00015500
015600     PERFORM 100-PROCESS-APPROVAL-ACTION THRU 100-EXIT            00015600
015700             UNTIL WS-DECIS-EOF = 'Y'.                            00015700
015800     PERFORM 900-REPORT-APPR-TOTALS THRU 900-EXIT.                00015800
015900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00015900
016000     GOBACK.                                                      00016000
016100                                                                  00016100
016200 100-PROCESS-APPROVAL-ACTION.                                     00016200
016300     MOVE 'Y'    TO WS-ACTION-OK.                                 00016300
016400     MOVE SPACES TO WS-REJECT-MSG.                                00016400
016500     PERFORM 200-POSITION-CUSTOMER-FILE THRU 200-EXIT.            00016500
016600     IF WS-ACTION-OK = 'Y'                                        00016600
016700         PERFORM 300-APPLY-STATUS-CHANGE THRU 300-EXIT            00016700
016800     END-IF.                                                      00016800
016900     IF WS-ACTION-OK = 'Y'                                        00016900
017000         PERFORM 400-REWRITE-CUSTOMER THRU 400-EXIT               00017000
017100     ELSE                                                         00017100
017200         MOVE DR-CUST-ID  TO RPT-EXC-CUST-ID                      00017200
017300         MOVE WS-REJECT-MSG TO RPT-EXC-REASON                     00017300
017400         WRITE REPORT-RECORD FROM RPT-EXCEPTION-LINE              00017400
017500         ADD 1 TO NUM-EXCEPTIONS                                  00017500
017600     END-IF.                                                      00017600
017700     PERFORM 710-READ-DECISION-FILE THRU 710-EXIT.                00017700
017800 100-EXIT.                                                        00017800
017900     EXIT.                                                        00017900
018000                                                                  00018000
018100 200-POSITION-CUSTOMER-FILE.                                      00018100
018200     PERFORM 720-READ-CUSTOMER-FILE THRU 720-EXIT                 00018200
018300            UNTIL WS-CUSTFL-EOF = 'Y'                             00018300
018350                OR CF-CUST-ID >= DR-CUST-ID.                      00018350
018400     IF WS-CUSTFL-EOF = 'Y' OR CF-CUST-ID NOT = DR-CUST-ID        00018400
018500         MOVE 'N' TO WS-ACTION-OK                                 00018500
018600         MOVE 'CUSTOMER ID NOT ON FILE' TO WS-REJECT-MSG          00018600
018700     END-IF.                                                      00018700
018800 200-EXIT.                                                        00018800
018900     EXIT.                                                        00018900
019000                                                                  00019000
019100 300-APPLY-STATUS-CHANGE.                                         00019100
019200     IF NOT CF-CUST-PENDING                                       00019200
019300         MOVE CF-CUST-STATUS TO WS-ACTION-DIAG                    00019300
019400         MOVE 'N' TO WS-ACTION-OK                                 00019400
019500         MOVE 'CUSTOMER NOT IN PENDING STATUS' TO WS-REJECT-MSG   00019500
019600         GO TO 300-EXIT                                           00019600
019700     END-IF.                                                      00019700
019800     EVALUATE TRUE                                                00019800
019900         WHEN DR-IS-APPROVE                                       00019900
020000             MOVE 'APPROVED' TO CF-CUST-STATUS                    00020000
020100             ADD 1 TO NUM-APPROVED                                00020100
020200         WHEN DR-IS-REJECT                                        00020200
020300             MOVE 'REJECTED' TO CF-CUST-STATUS                    00020300
020400             ADD 1 TO NUM-REJECTED                                00020400
020500         WHEN OTHER                                               00020500
020600             MOVE DR-ACTION TO WS-ACTION-DIAG                     00020600
020700             MOVE 'N' TO WS-ACTION-OK                             00020700
020800             MOVE 'ACTION CODE NOT APPROVE OR REJECT'             00020800
020900                      TO WS-REJECT-MSG                            00020900
021000     END-EVALUATE.                                                00021000
021100     MOVE WS-TODAY-CCYYMMDD TO CF-CUST-UPDATED-AT.                00021100
021200 300-EXIT.                                                        00021200
021300     EXIT.                                                        00021300
021400                                                                  00021400
021500 400-REWRITE-CUSTOMER.                                            00021500
021600     REWRITE CF-CUSTOMER-RECORD.                                  00021600
021700     EVALUATE WS-CUSTFL-STATUS                                    00021700
021800         WHEN '00'                                                00021800
021900             CONTINUE                                             00021900
022000         WHEN OTHER                                               00022000
022100             DISPLAY 'PGCAPPR: CUSTOMER-FILE REWRITE ERROR. RC: ' 00022100
022200                     WS-CUSTFL-STATUS                             00022200
022300     END-EVALUATE.                                                00022300
022400 400-EXIT.                                                        00022400
022500     EXIT.                                                        00022500
022600                                                                  00022600
022700 700-OPEN-FILES.                                                  00022700
022800     OPEN INPUT DECISION-FILE                                     00022800
022900          I-O   CUSTOMER-FILE                                     00022900
023000          OUTPUT REPORT-FILE.                                     00023000
023100     IF WS-DECIS-STATUS NOT = '00'                                00023100
023200         DISPLAY 'PGCAPPR: ERROR OPENING DECISION-FILE. RC:'      00023200
023300                 WS-DECIS-STATUS                                  00023300
023400         MOVE 'Y' TO WS-DECIS-EOF                                 00023400
023500     END-IF.                                                      00023500
023600     IF WS-CUSTFL-STATUS NOT = '00'                               00023600
023700         DISPLAY 'PGCAPPR: ERROR OPENING CUSTOMER-FILE. RC:'      00023700
023800                 WS-CUSTFL-STATUS                                 00023800
023900         MOVE 'Y' TO WS-DECIS-EOF                                 00023900
024000     END-IF.                                                      00024000
024100 700-EXIT.                                                        00024100
024200     EXIT.                                                        00024200
024300                                                                  00024300
024400 710-READ-DECISION-FILE.                                          00024400
024500     READ DECISION-FILE                                           00024500
024600         AT END MOVE 'Y' TO WS-DECIS-EOF                          00024600
024700     END-READ.                                                    00024700
024800     IF WS-DECIS-EOF = 'Y'                                        00024800
024900         GO TO 710-EXIT                                           00024900
025000     END-IF.                                                      00025000
025100     EVALUATE WS-DECIS-STATUS                                     00025100
025200         WHEN '00'                                                00025200
025300             CONTINUE                                             00025300
025400         WHEN OTHER                                               00025400
025500             DISPLAY 'PGCAPPR: DECISION READ ERROR. RC: '         00025500
025600                     WS-DECIS-STATUS                              00025600
025700             MOVE 'Y' TO WS-DECIS-EOF                             00025700
025800     END-EVALUATE.                                                00025800
025900 710-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
026100                                                                  00026100
026200 720-READ-CUSTOMER-FILE.                                          00026200
026300     READ CUSTOMER-FILE                                           00026300
026400         AT END MOVE 'Y' TO WS-CUSTFL-EOF                         00026400
026500     END-READ.                                                    00026500
026600     IF WS-CUSTFL-EOF = 'Y'                                       00026600
026700         GO TO 720-EXIT                                           00026700
026800     END-IF.                                                      00026800
026900     EVALUATE WS-CUSTFL-STATUS                                    00026900
027000         WHEN '00'                                                00027000
027100             CONTINUE                                             00027100
027200         WHEN OTHER                                               00027200
027300             DISPLAY 'PGCAPPR: CUSTOMER-FILE READ ERROR. RC: '    00027300
027400                     WS-CUSTFL-STATUS                             00027400
027500             MOVE 'Y' TO WS-CUSTFL-EOF                            00027500
027600     END-EVALUATE.                                                00027600
027700 720-EXIT.                                                        00027700
027800     EXIT.                                                        00027800
027900                                                                  00027900
028000 790-CLOSE-FILES.                                                 00028000
028100     CLOSE DECISION-FILE                                          00028100
028200           CUSTOMER-FILE                                          00028200
028300           REPORT-FILE.                                           00028300
028400 790-EXIT.                                                        00028400
028500     EXIT.                                                        00028500
028600                                                                  00028600
028700 800-INIT-REPORT.                                                 00028700
028800     MOVE CURRENT-YEAR  TO RPT-YY.                                00028800
028900     MOVE CURRENT-MONTH TO RPT-MM.                                00028900
029000     MOVE CURRENT-DAY   TO RPT-DD.                                00029000
029100     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00029100
029200 800-EXIT.                                                        00029200
029300     EXIT.                                                        00029300
029400                                                                  00029400
029500 810-DERIVE-CENTURY.                                              00029500
029600     IF CURRENT-YEAR < 50                                         00029600
029700         MOVE 20 TO WS-TODAY-CENTURY                              00029700
029800     ELSE                                                         00029800
029900         MOVE 19 TO WS-TODAY-CENTURY                              00029900
030000     END-IF.                                                      00030000
030100     MOVE CURRENT-YEAR  TO WS-TODAY-YY.                           00030100
030200     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           00030200
030300     MOVE CURRENT-DAY   TO WS-TODAY-DD.                           00030300
030400 810-EXIT.                                                        00030400
030500     EXIT.                                                        00030500
030600                                                                  00030600
030700 900-REPORT-APPR-TOTALS.                                          00030700
030800     MOVE NUM-APPROVED   TO RPT-STATS-APPROVED.                   00030800
030900     MOVE NUM-REJECTED   TO RPT-STATS-REJECTED.                   00030900
031000     MOVE NUM-EXCEPTIONS TO RPT-STATS-EXCEPT.                     00031000
031100     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 2.             00031100
031200 900-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
