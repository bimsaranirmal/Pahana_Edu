000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PGBILPST                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL BILL-REQUEST FEED (ONE HEADER RECORD PLUS    00000900
001000* N LINE-ITEM RECORDS PER BILL) AND POSTS EACH BILL AGAINST THE   00001000
001100* ITEM STOCK MASTER AND THE BILL/BILL-ITEM HISTORY FILES.         00001100
001200*                                                                 00001200
001300* EVERY LINE ON A REQUEST MUST VALIDATE AND HAVE STOCK ON HAND    00001300
001400* BEFORE ANYTHING IS WRITTEN -- STOCK DECREMENTS ARE STAGED IN    00001400
001500* A WORKING TABLE AND ONLY APPLIED TO ITEM-FILE ONCE THE WHOLE    00001500
001600* BILL CLEARS, SO A BAD LINE PARTWAY THROUGH NEVER LEAVES THE     00001600
001700* STOCK FILE HALF UPDATED.                                        00001700
001800****************************************************************  00001800
001900*                    CHANGE LOG                                   00001900
002000* 11/03/86 DRS  0000  ORIGINAL PROGRAM.                           00002000
002100* 04/22/87 DRS  0041  ADDED STOCK STAGING TABLE, PER AUDIT        00002100
002200*                     FINDING ON THE JUNE RUN (PARTIAL POSTS).    00002200
002300* 09/14/88 JLS  0077  SUBTOTAL CROSS-CHECK TIGHTENED TO EXACT     00002300
002400*                     EQUALITY, NO PENNY TOLERANCE.               00002400
002500* 02/06/91 DRS  0103  RAISED LINE TABLE FROM 20 TO 50 ENTRIES.    00002500
002600* 07/30/93 RJM  0118  ITEM-FILE CONVERTED FROM INDEXED TO         00002600
002700*                     RELATIVE -- THIS BOX HAS NO ISAM HANDLER.   00002700
002800*                     RELATIVE KEY = ITEM-ID'S FILE POSITION.     00002800
002900* 01/11/96 JLS  0134  BILL NUMBER NOW BUILT FROM A GROUP ITEM     00002900
003000*                     INSTEAD OF STRING -- STRING WAS BLOWING     00003000
003100*                     UP ON A SHORT RECEIVING FIELD.              00003100
003200* 12/03/98 RJM  Y2K1  CENTURY WINDOWING ADDED (810-DERIVE-        00003200
003300*                     CENTURY) SO BILL DATES AND BILL-NO DATE     00003300
003400*                     STAMPS SURVIVE THE ROLLOVER.  YY < 50       00003400
003500*                     WINDOWS TO 20XX, ELSE 19XX.                 00003500
003600* 03/14/01 RJM  0159  BILL-NO WIDENED TO X(18); SEE BILLCPY.      00003600
003700* 11/19/03 RJM  0171  REJECTED-BILL MESSAGE NOW SHOWS THE         00003700
003800*                     CUSTOMER ID, NOT JUST THE REASON TEXT.      00003800
003900* 06/02/07 JLS  0188  POSTING TOTALS REPORT REFORMATTED TO        00003900
004000*                     MATCH THE STATS REPORT LAYOUT IN PGBILSTS.  00004000
004100****************************************************************  00004100
004200 IDENTIFICATION DIVISION.                                         00004200
004300 PROGRAM-ID.    PGBILPST.                                         00004300
004400 AUTHOR.        DOUG STOUT.                                       00004400
004500 INSTALLATION.  IBM SYSTEMS GROUP.                                00004500
004600 DATE-WRITTEN.  11/03/86.                                         00004600
004700 DATE-COMPILED.                                                   00004700
004800 SECURITY.      NONE.                                             00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER.  IBM-370.                                       00005100
005200 OBJECT-COMPUTER.  IBM-370.                                       00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM.                                          00005400
005500 INPUT-OUTPUT SECTION.                                            00005500
005600 FILE-CONTROL.                                                    00005600
005700                                                                  00005700
005800     SELECT BILL-REQUEST-FILE  ASSIGN TO BILLREQ                  00005800
005900            ORGANIZATION IS SEQUENTIAL                            00005900
006000            FILE STATUS  IS  WS-BREQ-STATUS.                      00006000
006100                                                                  00006100
006200     SELECT ITEM-FILE          ASSIGN TO ITEMFILE                 00006200
006300            ORGANIZATION IS RELATIVE                              00006300
006400            ACCESS MODE  IS RANDOM                                00006400
006500            RELATIVE KEY IS WS-ITEM-REL-KEY                       00006500
006600            FILE STATUS  IS  WS-ITEMFL-STATUS.                    00006600
006700                                                                  00006700
006800     SELECT BILL-FILE          ASSIGN TO BILLFILE                 00006800
006900            ORGANIZATION IS SEQUENTIAL                            00006900
007000            FILE STATUS  IS  WS-BILLFL-STATUS.                    00007000
007100                                                                  00007100
007200     SELECT BILL-ITEM-FILE     ASSIGN TO BILLITFL                 00007200
007300            ORGANIZATION IS SEQUENTIAL                            00007300
007400            FILE STATUS  IS  WS-BITMFL-STATUS.                    00007400
007500                                                                  00007500
007600     SELECT REPORT-FILE        ASSIGN TO BILRPT                   00007600
007700            FILE STATUS  IS  WS-REPORT-STATUS.                    00007700
007800                                                                  00007800
007900****************************************************************  00007900
008000 DATA DIVISION.                                                   00008000
008100 FILE SECTION.                                                    00008100
008200                                                                  00008200
008300 FD  BILL-REQUEST-FILE                                            00008300
008400     RECORDING MODE IS F.                                         00008400
008500 COPY BREQCPY REPLACING ==:TAG:== BY ==BR==.                      00008500
008600                                                                  00008600
008700 FD  ITEM-FILE                                                    00008700
008800     RECORDING MODE IS F.                                         00008800
008900 COPY ITEMCPY REPLACING ==:TAG:== BY ==ITM==.                     00008900
009000                                                                  00009000
009100 FD  BILL-FILE                                                    00009100
009200     RECORDING MODE IS F.                                         00009200
009300 COPY BILLCPY REPLACING ==:TAG:== BY ==BIL==.                     00009300
009400                                                                  00009400
009500 FD  BILL-ITEM-FILE                                               00009500
009600     RECORDING MODE IS F.                                         00009600
009700 COPY BITMCPY REPLACING ==:TAG:== BY ==BIT==.                     00009700
009800                                                                  00009800
009900 FD  REPORT-FILE                                                  00009900
010000     RECORDING MODE IS F.                                         00010000
010100 01  REPORT-RECORD              PIC X(132).                       00010100
010200                                                                  00010200
010300****************************************************************  00010300
010400 WORKING-STORAGE SECTION.                                         00010400
010500****************************************************************  00010500
010600*                                                                 00010600
010700 01  SYSTEM-DATE-AND-TIME.                                        00010700
010800     05  CURRENT-DATE.                                            00010800
010900         10  CURRENT-YEAR        PIC 9(02).                       00010900
011000         10  CURRENT-MONTH       PIC 9(02).                       00011000
011100         10  CURRENT-DAY         PIC 9(02).                       00011100
011200     05  CURRENT-TIME.                                            00011200
011300         10  CURRENT-HOUR        PIC 9(02).                       00011300
011400         10  CURRENT-MINUTE      PIC 9(02).                       00011400
011500         10  CURRENT-SECOND      PIC 9(02).                       00011500
011600         10  CURRENT-HNDSEC      PIC 9(02).                       00011600
011700*                                                                 00011700
011800 01  WS-TODAY-STAMP.                                              00011800
011900     05  WS-TODAY-CENTURY        PIC 9(02).                       00011900
012000     05  WS-TODAY-YY             PIC 9(02).                       00012000
012100     05  WS-TODAY-MM             PIC 9(02).                       00012100
012200     05  WS-TODAY-DD             PIC 9(02).                       00012200
012300 01  WS-TODAY-CCYYMMDD  REDEFINES  WS-TODAY-STAMP  PIC 9(08).     00012300
012400 01  WS-TODAY-DATE-X             PIC X(08).                       00012400
012500*                                                                 00012500
012600 01  WS-BILL-NO-GROUP.                                            00012600
012700     05  WS-BN-LITERAL           PIC X(05)  VALUE 'BILL-'.        00012700
012800     05  WS-BN-DATE              PIC X(08).                       00012800
012900     05  WS-BN-DASH              PIC X(01)  VALUE '-'.            00012900
013000     05  WS-BN-SEQ               PIC 9(04).                       00013000
013100 01  WS-BILL-NO-ALPHA  REDEFINES  WS-BILL-NO-GROUP  PIC X(18).    00013100
013200*                                                                 00013200
013300 01  WS-FIELDS.                                                   00013300
013400     05  WS-BREQ-STATUS          PIC X(02)  VALUE SPACES.         00013400
013500     05  WS-ITEMFL-STATUS        PIC X(02)  VALUE SPACES.         00013500
013600     05  WS-BILLFL-STATUS        PIC X(02)  VALUE SPACES.         00013600
013700     05  WS-BITMFL-STATUS        PIC X(02)  VALUE SPACES.         00013700
013800     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00013800
013900     05  WS-BREQ-EOF             PIC X(01)  VALUE 'N'.            00013900
014000         88  BREQ-EOF                 VALUE 'Y'.                  00014000
014100     05  WS-BILLFL-EOF           PIC X(01)  VALUE 'N'.            00014100
014200     05  WS-BITMFL-EOF           PIC X(01)  VALUE 'N'.            00014200
014300     05  WS-BILL-OK              PIC X(01)  VALUE 'Y'.            00014300
014400         88  BILL-IS-OK               VALUE 'Y'.                  00014400
014500     05  WS-STAGE-FOUND          PIC X(01)  VALUE 'N'.            00014500
014600     05  WS-ITEM-FOUND-SW        PIC X(01)  VALUE 'N'.            00014600
014700     05  WS-REJECT-MSG           PIC X(45)  VALUE SPACES.         00014700
014800*                                                                 00014800
014900 01  WS-STAGE-KEY-DIAG           PIC X(06)  VALUE SPACES.         00014900
015000 01  WS-STAGE-KEY-DIAG-N REDEFINES WS-STAGE-KEY-DIAG              00015000
015100                                 PIC S9(05) COMP-3.               00015100
015200*                                                                 00015200
015300 01  WS-ITEM-REL-KEY             PIC 9(06)  COMP.                 00015300
015400*                                                                 00015400
015500 01  WS-COUNTERS.                                                 00015500
015600     05  WS-LINE-COUNT           PIC S9(04) COMP  VALUE 0.        00015600
015700     05  WS-LN-SUB               PIC S9(04) COMP  VALUE 0.        00015700
015800     05  WS-STAGE-COUNT          PIC S9(04) COMP  VALUE 0.        00015800
015900     05  WS-NEXT-BILL-ID         PIC S9(07) COMP  VALUE 0.        00015900
016000     05  WS-NEXT-BI-ID           PIC S9(07) COMP  VALUE 0.        00016000
016100     05  WS-DAILY-BILL-SEQ       PIC S9(04) COMP  VALUE 0.        00016100
016200     05  NUM-BILLS-POSTED        PIC S9(09) COMP  VALUE 0.        00016200
016300     05  NUM-BILLS-REJECTED      PIC S9(09) COMP  VALUE 0.        00016300
016400*                                                                 00016400
016500 01  WS-ACCUMULATORS.                                             00016500
016600     05  POSTING-TOTAL-AMOUNT    PIC S9(09)V99 COMP-3 VALUE 0.    00016600
016700     05  WS-CALC-SUBTOTAL        PIC S9(09)V99 COMP-3 VALUE 0.    00016700
016800*                                                                 00016800
016900 01  WS-BILL-HEADER.                                              00016900
017000     05  WS-HDR-CUST-ID          PIC 9(06).                       00017000
017100     05  WS-HDR-TOTAL-AMT        PIC S9(09)V99 COMP-3.            00017100
017200*                                                                 00017200
017300 01  WS-LINE-TABLE.                                               00017300
017400     05  WS-LINE-ENTRY  OCCURS 50 TIMES.                          00017400
017500         10  LN-ITEM-ID          PIC 9(06).                       00017500
017600         10  LN-QUANTITY         PIC S9(05).                      00017600
017700         10  LN-UNIT-PRICE       PIC S9(07)V99 COMP-3.            00017700
017800         10  LN-SUBTOTAL         PIC S9(09)V99 COMP-3.            00017800
017900*                                                                 00017900
018000 01  WS-STOCK-STAGE-TABLE.                                        00018000
018100     05  WS-STAGE-ENTRY  OCCURS 50 TIMES INDEXED BY STG-IX.       00018100
018200         10  STG-ITEM-ID         PIC 9(06) VALUE 0.               00018200
018300         10  STG-REMAIN-QTY      PIC S9(07).                      00018300
018400         10  STG-REL-KEY         PIC 9(06) COMP.                  00018400
018500*                                                                 00018500
018600*        *******************                                      00018600
018700*            report lines                                         00018700
018800*        *******************                                      00018800
018900 01  RPT-HEADER1.                                                 00018900
019000     05  FILLER                  PIC X(40)                        00019000
019100             VALUE 'PAHANA EDU BILL POSTING RUN      DATE: '.     00019100
019200     05  RPT-MM                  PIC 99.                          00019200
019300     05  FILLER                  PIC X     VALUE '/'.             00019300
019400     05  RPT-DD                  PIC 99.                          00019400
019500     05  FILLER                  PIC X     VALUE '/'.             00019500
019600     05  RPT-YY                  PIC 99.                          00019600
019700     05  FILLER                  PIC X(20)                        00019700
019800                    VALUE ' (mm/dd/yy)   TIME: '.                 00019800
019900     05  RPT-HH                  PIC 99.                          00019900
020000     05  FILLER                  PIC X     VALUE ':'.             00020000
020100     05  RPT-MIN                 PIC 99.                          00020100
020200     05  FILLER                  PIC X     VALUE ':'.             00020200
020300     05  RPT-SS                  PIC 99.                          00020300
020400     05  FILLER                  PIC X(15) VALUE SPACES.          00020400
020500 01  RPT-REJECT-LINE.                                             00020500
020600     05  FILLER                  PIC X(20)                        00020600
020700                    VALUE '  BILL REJECTED CUST'.                 00020700
020800     05  RPT-REJ-CUST-ID         PIC ZZZZZ9.                      00020800
020900     05  FILLER                  PIC X(04) VALUE ' -- '.          00020900
021000     05  RPT-REJ-REASON          PIC X(45).                       00021000
021100     05  FILLER                  PIC X(59) VALUE SPACES.          00021100
021200 01  RPT-STATS-HDR1.                                              00021200
021300     05  FILLER PIC X(26) VALUE 'Posting Run Totals:       '.     00021300
021400     05  FILLER PIC X(107) VALUE SPACES.                          00021400
021500 01  RPT-STATS-HDR2.                                              00021500
021600     05  FILLER PIC X(26) VALUE 'Bills            Number of'.     00021600
021700     05  FILLER PIC X(28) VALUE '        Bill            Rej'.    00021700
021800     05  FILLER PIC X(79) VALUE SPACES.                           00021800
021900 01  RPT-STATS-HDR3.                                              00021900
022000     05  FILLER PIC X(26) VALUE 'Posted        Transactions'.     00022000
022100     05  FILLER PIC X(28) VALUE '     Total Amt      ected'.      00022100
022200     05  FILLER PIC X(79) VALUE SPACES.                           00022200
022300 01  RPT-STATS-HDR4.                                              00022300
022400     05  FILLER PIC X(26) VALUE '-----------   ------------'.     00022400
022500     05  FILLER PIC X(28) VALUE '   -----------   -----------'.   00022500
022600     05  FILLER PIC X(79) VALUE SPACES.                           00022600
022700 01  RPT-STATS-DETAIL.                                            00022700
022800     05  RPT-NUM-POSTED          PIC ZZZ,ZZZ,ZZ9.                 00022800
022900     05  FILLER                  PIC X(04) VALUE SPACES.          00022900
023000     05  RPT-TOTAL-AMT           PIC Z,ZZZ,ZZZ,ZZ9.99.            00023000
023100     05  FILLER                  PIC X(03) VALUE SPACES.          00023100
023200     05  RPT-NUM-REJECTED        PIC ZZZ,ZZZ,ZZ9.                 00023200
023300     05  FILLER                  PIC X(87) VALUE SPACES.          00023300
023400*                                                                 00023400
023500****************************************************************  00023500
023600 PROCEDURE DIVISION.                                              00023600
023700****************************************************************  00023700
023800 000-MAIN.                                                        00023800
023900     ACCEPT CURRENT-DATE FROM DATE.                               00023900
024000     ACCEPT CURRENT-TIME FROM TIME.                               00024000
024100     PERFORM 810-DERIVE-CENTURY THRU 810-EXIT.                    00024100
024200     PERFORM 600-INIT-BILL-COUNTERS THRU 600-EXIT.                00024200
024300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00024300
024400     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00024400
024500     PERFORM 710-READ-BILL-REQUEST-REC THRU 710-EXIT.             00024500
024600     PERFORM 100-PROCESS-BILL-REQUEST THRU 100-EXIT               00024600
024700             UNTIL WS-BREQ-EOF = 'Y'.                             00024700
024800     PERFORM 900-REPORT-POSTING-TOTALS THRU 900-EXIT.             00024800
024900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00024900
025000     GOBACK.                                                      00025000
025100                                                                  00025100
025200 100-PROCESS-BILL-REQUEST.                                        00025200
025300     MOVE 0      TO WS-LINE-COUNT.                                00025300
025400     MOVE 'Y'    TO WS-BILL-OK.                                   00025400
025500     MOVE SPACES TO WS-REJECT-MSG.                                00025500
025600     IF NOT BR-IS-HEADER                                          00025600
025700         MOVE 'N' TO WS-BILL-OK                                   00025700
025800         MOVE 'BILL REQUEST OUT OF SEQUENCE - HEADER EXPECTED'    00025800
025900                  TO WS-REJECT-MSG                                00025900
026000         PERFORM 710-READ-BILL-REQUEST-REC THRU 710-EXIT          00026000
026100         GO TO 100-EXIT                                           00026100
026200     END-IF.                                                      00026200
026300     MOVE BR-CUST-ID    TO WS-HDR-CUST-ID.                        00026300
026400     MOVE BR-TOTAL-AMT  TO WS-HDR-TOTAL-AMT.                      00026400
026500     PERFORM 710-READ-BILL-REQUEST-REC THRU 710-EXIT.             00026500
026600     PERFORM 110-BUFFER-DETAIL-LINE THRU 110-EXIT                 00026600
026700             UNTIL WS-BREQ-EOF = 'Y' OR BR-IS-HEADER.             00026700
026800     PERFORM 200-VALIDATE-BILL-HEADER THRU 200-EXIT.              00026800
026900     PERFORM 210-VALIDATE-BILL-LINE THRU 210-EXIT                 00026900
027000             VARYING WS-LN-SUB FROM 1 BY 1                        00027000
027100             UNTIL WS-LN-SUB > WS-LINE-COUNT OR WS-BILL-OK = 'N'. 00027100
027200     IF WS-BILL-OK = 'Y'                                          00027200
027300         PERFORM 300-CHECK-AND-STAGE-STOCK THRU 300-EXIT          00027300
027400     END-IF.                                                      00027400
027500     IF WS-BILL-OK = 'Y'                                          00027500
027600         PERFORM 400-ASSIGN-BILL-NUMBER THRU 400-EXIT             00027600
027700         PERFORM 500-POST-BILL THRU 500-EXIT                      00027700
027800         ADD 1 TO NUM-BILLS-POSTED                                00027800
027900     ELSE                                                         00027900
028000         PERFORM 299-REPORT-REJECTED-BILL THRU 299-EXIT           00028000
028100         ADD 1 TO NUM-BILLS-REJECTED                              00028100
028200     END-IF.                                                      00028200
028300 100-EXIT.                                                        00028300
028400     EXIT.                                                        00028400
028500                                                                  00028500
028600 110-BUFFER-DETAIL-LINE.                                          00028600
028700     ADD 1 TO WS-LINE-COUNT.                                      00028700
028800     IF WS-LINE-COUNT > 50                                        00028800
028900         MOVE 'N' TO WS-BILL-OK                                   00028900
029000         MOVE 'TOO MANY LINE ITEMS - STAGING TABLE FULL'          00029000
029100                  TO WS-REJECT-MSG                                00029100
029200     ELSE                                                         00029200
029300         MOVE BR-ITEM-ID     TO LN-ITEM-ID(WS-LINE-COUNT)         00029300
029400         MOVE BR-QUANTITY    TO LN-QUANTITY(WS-LINE-COUNT)        00029400
029500         MOVE BR-UNIT-PRICE  TO LN-UNIT-PRICE(WS-LINE-COUNT)      00029500
029600         MOVE BR-SUBTOTAL    TO LN-SUBTOTAL(WS-LINE-COUNT)        00029600
029700     END-IF.                                                      00029700
029800     PERFORM 710-READ-BILL-REQUEST-REC THRU 710-EXIT.             00029800
029900 110-EXIT.                                                        00029900
030000     EXIT.                                                        00030000
030100                                                                  00030100
030200 200-VALIDATE-BILL-HEADER.                                        00030200
030300     IF WS-HDR-CUST-ID = 0                                        00030300
030400         MOVE 'N' TO WS-BILL-OK                                   00030400
030500         MOVE 'CUSTOMER ID MISSING ON BILL REQUEST'               00030500
030600                  TO WS-REJECT-MSG                                00030600
030700     END-IF.                                                      00030700
030800     IF WS-LINE-COUNT = 0 AND WS-BILL-OK = 'Y'                    00030800
030900         MOVE 'N' TO WS-BILL-OK                                   00030900
031000         MOVE 'BILL REQUEST HAS NO LINE ITEMS' TO WS-REJECT-MSG   00031000
031100     END-IF.                                                      00031100
031200 200-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400                                                                  00031400
031500 210-VALIDATE-BILL-LINE.                                          00031500
031600     IF LN-ITEM-ID(WS-LN-SUB) = 0                                 00031600
031700         MOVE 'N' TO WS-BILL-OK                                   00031700
031800         MOVE 'ITEM ID MISSING ON LINE ITEM' TO WS-REJECT-MSG     00031800
031900     END-IF.                                                      00031900
032000     IF WS-BILL-OK = 'Y' AND LN-QUANTITY(WS-LN-SUB) NOT > 0       00032000
032100         MOVE 'N' TO WS-BILL-OK                                   00032100
032200         MOVE 'QUANTITY MUST BE GREATER THAN ZERO'                00032200
032300                  TO WS-REJECT-MSG                                00032300
032400     END-IF.                                                      00032400
032500     IF WS-BILL-OK = 'Y' AND LN-UNIT-PRICE(WS-LN-SUB) < 0         00032500
032600         MOVE 'N' TO WS-BILL-OK                                   00032600
032700         MOVE 'UNIT PRICE MAY NOT BE NEGATIVE' TO WS-REJECT-MSG   00032700
032800     END-IF.                                                      00032800
032900     IF WS-BILL-OK = 'Y'                                          00032900
033000         PERFORM 220-CHECK-SUBTOTAL THRU 220-EXIT                 00033000
033100     END-IF.                                                      00033100
033200 210-EXIT.                                                        00033200
033300     EXIT.                                                        00033300
033400                                                                  00033400
033500 220-CHECK-SUBTOTAL.                                              00033500
033600     COMPUTE WS-CALC-SUBTOTAL ROUNDED =                           00033600
033700             LN-QUANTITY(WS-LN-SUB) * LN-UNIT-PRICE(WS-LN-SUB).   00033700
033800     IF WS-CALC-SUBTOTAL NOT = LN-SUBTOTAL(WS-LN-SUB)             00033800
033900         MOVE 'N' TO WS-BILL-OK                                   00033900
034000         MOVE 'SUBTOTAL MISMATCH FOR ITEM ID' TO WS-REJECT-MSG    00034000
034100     END-IF.                                                      00034100
034200 220-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400                                                                  00034400
034500 300-CHECK-AND-STAGE-STOCK.                                       00034500
034600     MOVE 0 TO WS-STAGE-COUNT.                                    00034600
034700     PERFORM 310-STAGE-ONE-LINE THRU 310-EXIT                     00034700
034800             VARYING WS-LN-SUB FROM 1 BY 1                        00034800
034900             UNTIL WS-LN-SUB > WS-LINE-COUNT OR WS-BILL-OK = 'N'. 00034900
035000 300-EXIT.                                                        00035000
035100     EXIT.                                                        00035100
035200                                                                  00035200
035300 310-STAGE-ONE-LINE.                                              00035300
035400     PERFORM 320-FIND-STAGE-ENTRY THRU 320-EXIT.                  00035400
035500     IF WS-STAGE-FOUND = 'N' AND WS-BILL-OK = 'Y'                 00035500
035600         PERFORM 330-ADD-STAGE-ENTRY THRU 330-EXIT                00035600
035700     END-IF.                                                      00035700
035800     IF WS-BILL-OK = 'Y'                                          00035800
035900         IF STG-REMAIN-QTY(STG-IX) < LN-QUANTITY(WS-LN-SUB)       00035900
036000             MOVE 'N' TO WS-BILL-OK                               00036000
036100             MOVE 'INSUFFICIENT STOCK FOR ITEM ID'                00036100
036200                      TO WS-REJECT-MSG                            00036200
036300         ELSE                                                     00036300
036400             SUBTRACT LN-QUANTITY(WS-LN-SUB)                      00036400
036500                 FROM STG-REMAIN-QTY(STG-IX)                      00036500
036600         END-IF                                                   00036600
036700     END-IF.                                                      00036700
036800 310-EXIT.                                                        00036800
036900     EXIT.                                                        00036900
037000                                                                  00037000
037100 320-FIND-STAGE-ENTRY.                                            00037100
037200     MOVE 'N' TO WS-STAGE-FOUND.                                  00037200
037300     SET STG-IX TO 1.                                             00037300
037400     SEARCH WS-STAGE-ENTRY                                        00037400
037500         AT END                                                   00037500
037600             CONTINUE                                             00037600
037700         WHEN STG-ITEM-ID(STG-IX) = LN-ITEM-ID(WS-LN-SUB)         00037700
037800             MOVE 'Y' TO WS-STAGE-FOUND                           00037800
037900     END-SEARCH.                                                  00037900
038000 320-EXIT.                                                        00038000
038100     EXIT.                                                        00038100
038200                                                                  00038200
038300 330-ADD-STAGE-ENTRY.                                             00038300
038400     IF WS-STAGE-COUNT > 49                                       00038400
038500         MOVE 'N' TO WS-BILL-OK                                   00038500
038600         MOVE LN-ITEM-ID(WS-LN-SUB) TO WS-STAGE-KEY-DIAG          00038600
038700         MOVE 'TOO MANY DISTINCT ITEMS - STAGE TABLE FULL'        00038700
038800                  TO WS-REJECT-MSG                                00038800
038900         GO TO 330-EXIT                                           00038900
039000     END-IF.                                                      00039000
039100     MOVE LN-ITEM-ID(WS-LN-SUB) TO WS-ITEM-REL-KEY.               00039100
039200     READ ITEM-FILE                                               00039200
039300         INVALID KEY     MOVE 'N' TO WS-ITEM-FOUND-SW             00039300
039400         NOT INVALID KEY MOVE 'Y' TO WS-ITEM-FOUND-SW             00039400
039500     END-READ.                                                    00039500
039600     IF WS-ITEM-FOUND-SW = 'N'                                    00039600
039700         MOVE 'N' TO WS-BILL-OK                                   00039700
039800         MOVE 'ITEM ID NOT FOUND' TO WS-REJECT-MSG                00039800
039900     ELSE                                                         00039900
040000         ADD 1 TO WS-STAGE-COUNT                                  00040000
040100         SET STG-IX TO WS-STAGE-COUNT                             00040100
040200         MOVE LN-ITEM-ID(WS-LN-SUB)  TO STG-ITEM-ID(STG-IX)       00040200
040300         MOVE ITM-ITEM-STOCK-QTY     TO STG-REMAIN-QTY(STG-IX)    00040300
040400         MOVE WS-ITEM-REL-KEY        TO STG-REL-KEY(STG-IX)       00040400
040500     END-IF.                                                      00040500
040600 330-EXIT.                                                        00040600
040700     EXIT.                                                        00040700
040800                                                                  00040800
040900 400-ASSIGN-BILL-NUMBER.                                          00040900
041000     ADD 1 TO WS-DAILY-BILL-SEQ.                                  00041000
041100     MOVE WS-TODAY-DATE-X   TO WS-BN-DATE.                        00041100
041200     MOVE WS-DAILY-BILL-SEQ TO WS-BN-SEQ.                         00041200
041300 400-EXIT.                                                        00041300
041400     EXIT.                                                        00041400
041500                                                                  00041500
041600 500-POST-BILL.                                                   00041600
041700     PERFORM 520-APPLY-STOCK-DECREMENTS THRU 520-EXIT.            00041700
041800     ADD 1 TO WS-NEXT-BILL-ID.                                    00041800
041900     MOVE WS-NEXT-BILL-ID    TO BIL-BILL-ID.                      00041900
042000     MOVE WS-BILL-NO-ALPHA   TO BIL-BILL-NO.                      00042000
042100     MOVE WS-HDR-CUST-ID     TO BIL-BILL-CUST-ID.                 00042100
042200     MOVE WS-HDR-TOTAL-AMT   TO BIL-BILL-TOTAL-AMT.               00042200
042300     MOVE WS-TODAY-CCYYMMDD  TO BIL-BILL-CREATED-AT.              00042300
042400     MOVE WS-TODAY-CCYYMMDD  TO BIL-BILL-UPDATED-AT.              00042400
042500     WRITE BIL-BILL-RECORD.                                       00042500
042600     EVALUATE WS-BILLFL-STATUS                                    00042600
042700         WHEN '00'                                                00042700
042800             CONTINUE                                             00042800
042900         WHEN OTHER                                               00042900
043000             DISPLAY 'PGBILPST: BILL-FILE WRITE ERROR. RC: '      00043000
043100                     WS-BILLFL-STATUS                             00043100
043200     END-EVALUATE.                                                00043200
043300     PERFORM 530-WRITE-BILL-ITEM THRU 530-EXIT                    00043300
043400             VARYING WS-LN-SUB FROM 1 BY 1                        00043400
043500             UNTIL WS-LN-SUB > WS-LINE-COUNT.                     00043500
043600     ADD WS-HDR-TOTAL-AMT TO POSTING-TOTAL-AMOUNT.                00043600
043700 500-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
043900                                                                  00043900
044000 520-APPLY-STOCK-DECREMENTS.                                      00044000
044100     PERFORM 521-REWRITE-ONE-ITEM THRU 521-EXIT                   00044100
044200             VARYING STG-IX FROM 1 BY 1                           00044200
044300             UNTIL STG-IX > WS-STAGE-COUNT.                       00044300
044400 520-EXIT.                                                        00044400
044500     EXIT.                                                        00044500
044600                                                                  00044600
044700 521-REWRITE-ONE-ITEM.                                            00044700
044800     MOVE STG-REL-KEY(STG-IX) TO WS-ITEM-REL-KEY.                 00044800
044900     READ ITEM-FILE                                               00044900
045000         INVALID KEY                                              00045000
045100             DISPLAY 'PGBILPST: STAGED ITEM VANISHED. KEY: '      00045100
045200                     WS-ITEM-REL-KEY                              00045200
045300     END-READ.                                                    00045300
045400     MOVE STG-REMAIN-QTY(STG-IX) TO ITM-ITEM-STOCK-QTY.           00045400
045500     MOVE WS-TODAY-CCYYMMDD      TO ITM-ITEM-UPDATED-AT.          00045500
045600     REWRITE ITM-ITEM-RECORD.                                     00045600
045700     EVALUATE WS-ITEMFL-STATUS                                    00045700
045800         WHEN '00'                                                00045800
045900             CONTINUE                                             00045900
046000         WHEN OTHER                                               00046000
046100             DISPLAY 'PGBILPST: ITEM-FILE REWRITE ERROR. RC: '    00046100
046200                     WS-ITEMFL-STATUS                             00046200
046300     END-EVALUATE.                                                00046300
046400 521-EXIT.                                                        00046400
046500     EXIT.                                                        00046500
046600                                                                  00046600
046700 530-WRITE-BILL-ITEM.                                             00046700
046800     ADD 1 TO WS-NEXT-BI-ID.                                      00046800
046900     MOVE WS-NEXT-BI-ID          TO BIT-BI-ID.                    00046900
047000     MOVE WS-NEXT-BILL-ID        TO BIT-BI-BILL-ID.               00047000
047100     MOVE LN-ITEM-ID(WS-LN-SUB)  TO BIT-BI-ITEM-ID.               00047100
047200     MOVE LN-QUANTITY(WS-LN-SUB) TO BIT-BI-QUANTITY.              00047200
047300     MOVE LN-UNIT-PRICE(WS-LN-SUB) TO BIT-BI-UNIT-PRICE.          00047300
047400     MOVE LN-SUBTOTAL(WS-LN-SUB) TO BIT-BI-SUBTOTAL.              00047400
047500     WRITE BIT-BILL-ITEM-RECORD.                                  00047500
047600     EVALUATE WS-BITMFL-STATUS                                    00047600
047700         WHEN '00'                                                00047700
047800             CONTINUE                                             00047800
047900         WHEN OTHER                                               00047900
048000             DISPLAY 'PGBILPST: BILL-ITEM-FILE WRITE ERROR. RC: ' 00048000
048100                     WS-BITMFL-STATUS                             00048100
048200     END-EVALUATE.                                                00048200
048300 530-EXIT.                                                        00048300
048400     EXIT.                                                        00048400
048500                                                                  00048500
048600 299-REPORT-REJECTED-BILL.                                        00048600
048700     MOVE WS-HDR-CUST-ID   TO RPT-REJ-CUST-ID.                    00048700
048800     MOVE WS-REJECT-MSG    TO RPT-REJ-REASON.                     00048800
048900     WRITE REPORT-RECORD FROM RPT-REJECT-LINE.                    00048900
049000 299-EXIT.                                                        00049000
049100     EXIT.                                                        00049100
049200                                                                  00049200
049300 600-INIT-BILL-COUNTERS.                                          00049300
049400     MOVE 0 TO WS-NEXT-BILL-ID.                                   00049400
049500     MOVE 0 TO WS-NEXT-BI-ID.                                     00049500
049600     MOVE 0 TO WS-DAILY-BILL-SEQ.                                 00049600
049700     MOVE WS-TODAY-CCYYMMDD TO WS-TODAY-DATE-X.                   00049700
049800     OPEN INPUT BILL-FILE.                                        00049800
049900     PERFORM 610-READ-BILL-FILE THRU 610-EXIT.                    00049900
050000     PERFORM 620-COUNT-ONE-BILL THRU 620-EXIT                     00050000
050100             UNTIL WS-BILLFL-EOF = 'Y'.                           00050100
050200     CLOSE BILL-FILE.                                             00050200
050300     OPEN INPUT BILL-ITEM-FILE.                                   00050300
050400     PERFORM 640-READ-BILL-ITEM-FILE THRU 640-EXIT.               00050400
050500     PERFORM 650-COUNT-ONE-BILL-ITEM THRU 650-EXIT                00050500
050600             UNTIL WS-BITMFL-EOF = 'Y'.                           00050600
050700     CLOSE BILL-ITEM-FILE.                                        00050700
050800     MOVE 'N' TO WS-BILLFL-EOF.                                   00050800
050900     MOVE 'N' TO WS-BITMFL-EOF.                                   00050900
051000 600-EXIT.                                                        00051000
051100     EXIT.                                                        00051100
051200                                                                  00051200
051300 610-READ-BILL-FILE.                                              00051300
051400     READ BILL-FILE                                               00051400
051500         AT END MOVE 'Y' TO WS-BILLFL-EOF                         00051500
051600     END-READ.                                                    00051600
051700 610-EXIT.                                                        00051700
051800     EXIT.                                                        00051800
051900                                                                  00051900
052000 620-COUNT-ONE-BILL.                                              00052000
052100     ADD 1 TO WS-NEXT-BILL-ID.                                    00052100
052200     IF BIL-BILL-NO(6:8) = WS-TODAY-DATE-X                        00052200
052300         ADD 1 TO WS-DAILY-BILL-SEQ                               00052300
052400     END-IF.                                                      00052400
052500     PERFORM 610-READ-BILL-FILE THRU 610-EXIT.                    00052500
052600 620-EXIT.                                                        00052600
052700     EXIT.                                                        00052700
052800                                                                  00052800
052900 640-READ-BILL-ITEM-FILE.                                         00052900
053000     READ BILL-ITEM-FILE                                          00053000
053100         AT END MOVE 'Y' TO WS-BITMFL-EOF                         00053100
053200     END-READ.                                                    00053200
053300 640-EXIT.                                                        00053300
053400     EXIT.                                                        00053400
053500                                                                  00053500
053600 650-COUNT-ONE-BILL-ITEM.                                         00053600
053700     ADD 1 TO WS-NEXT-BI-ID.                                      00053700
053800     PERFORM 640-READ-BILL-ITEM-FILE THRU 640-EXIT.               00053800
053900 650-EXIT.                                                        00053900
054000     EXIT.                                                        00054000
054100                                                                  00054100
054200 700-OPEN-FILES.                                                  00054200
054300     OPEN INPUT  BILL-REQUEST-FILE                                00054300
054400          I-O    ITEM-FILE                                        00054400
054500          EXTEND BILL-FILE                                        00054500
054600                 BILL-ITEM-FILE                                   00054600
054700          OUTPUT REPORT-FILE.                                     00054700
054800     IF WS-BREQ-STATUS NOT = '00'                                 00054800
054900         DISPLAY 'PGBILPST: ERROR OPENING BILL-REQUEST-FILE. RC:' 00054900
055000                 WS-BREQ-STATUS                                   00055000
055100         MOVE 'Y' TO WS-BREQ-EOF                                  00055100
055200     END-IF.                                                      00055200
055300     IF WS-ITEMFL-STATUS NOT = '00'                               00055300
055400         DISPLAY 'PGBILPST: ERROR OPENING ITEM-FILE. RC:'         00055400
055500                 WS-ITEMFL-STATUS                                 00055500
055600         MOVE 'Y' TO WS-BREQ-EOF                                  00055600
055700     END-IF.                                                      00055700
055800     IF WS-BILLFL-STATUS NOT = '00'                               00055800
055900         DISPLAY 'PGBILPST: ERROR OPENING BILL-FILE. RC:'         00055900
056000                 WS-BILLFL-STATUS                                 00056000
056100         MOVE 'Y' TO WS-BREQ-EOF                                  00056100
056200     END-IF.                                                      00056200
056300 700-EXIT.                                                        00056300
056400     EXIT.                                                        00056400
056500                                                                  00056500
056600 710-READ-BILL-REQUEST-REC.                                       00056600
056700     READ BILL-REQUEST-FILE                                       00056700
056800         AT END MOVE 'Y' TO WS-BREQ-EOF                           00056800
056900     END-READ.                                                    00056900
057000     IF WS-BREQ-EOF = 'Y'                                         00057000
057100         GO TO 710-EXIT                                           00057100
057200     END-IF.                                                      00057200
057300     EVALUATE WS-BREQ-STATUS                                      00057300
057400         WHEN '00'                                                00057400
057500             CONTINUE                                             00057500
057600         WHEN OTHER                                               00057600
057700             DISPLAY 'PGBILPST: BILL-REQUEST READ ERROR. RC: '    00057700
057800                     WS-BREQ-STATUS                               00057800
057900             MOVE 'Y' TO WS-BREQ-EOF                              00057900
058000     END-EVALUATE.                                                00058000
058100 710-EXIT.                                                        00058100
058200     EXIT.                                                        00058200
058300                                                                  00058300
058400 790-CLOSE-FILES.                                                 00058400
058500     CLOSE BILL-REQUEST-FILE                                      00058500
058600           ITEM-FILE                                              00058600
058700           BILL-FILE                                              00058700
058800           BILL-ITEM-FILE                                         00058800
058900           REPORT-FILE.                                           00058900
059000 790-EXIT.                                                        00059000
059100     EXIT.                                                        00059100
059200                                                                  00059200
059300 800-INIT-REPORT.                                                 00059300
059400     MOVE CURRENT-YEAR   TO RPT-YY.                               00059400
059500     MOVE CURRENT-MONTH  TO RPT-MM.                               00059500
059600     MOVE CURRENT-DAY    TO RPT-DD.                               00059600
059700     MOVE CURRENT-HOUR   TO RPT-HH.                               00059700
059800     MOVE CURRENT-MINUTE TO RPT-MIN.                              00059800
059900     MOVE CURRENT-SECOND TO RPT-SS.                               00059900
060000     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00060000
060100 800-EXIT.                                                        00060100
060200     EXIT.                                                        00060200
060300                                                                  00060300
060400 810-DERIVE-CENTURY.                                              00060400
060500     IF CURRENT-YEAR < 50                                         00060500
060600         MOVE 20 TO WS-TODAY-CENTURY                              00060600
060700     ELSE                                                         00060700
060800         MOVE 19 TO WS-TODAY-CENTURY                              00060800
060900     END-IF.                                                      00060900
061000     MOVE CURRENT-YEAR  TO WS-TODAY-YY.                           00061000
061100     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           00061100
061200     MOVE CURRENT-DAY   TO WS-TODAY-DD.                           00061200
061300 810-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500                                                                  00061500
061600 900-REPORT-POSTING-TOTALS.                                       00061600
061700     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.             00061700
061800     WRITE REPORT-RECORD FROM RPT-STATS-HDR2 AFTER 2.             00061800
061900     WRITE REPORT-RECORD FROM RPT-STATS-HDR3 AFTER 1.             00061900
062000     WRITE REPORT-RECORD FROM RPT-STATS-HDR4 AFTER 1.             00062000
062100     MOVE NUM-BILLS-POSTED     TO RPT-NUM-POSTED.                 00062100
062200     MOVE POSTING-TOTAL-AMOUNT TO RPT-TOTAL-AMT.                  00062200
062300     MOVE NUM-BILLS-REJECTED   TO RPT-NUM-REJECTED.               00062300
062400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00062400
062500 900-EXIT.                                                        00062500
062600     EXIT.                                                        00062600
