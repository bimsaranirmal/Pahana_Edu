000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PGSTKTLY                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* TALLIES ITEM-FILE INTO THREE STOCK-ON-HAND BANDS --             00000900
001000* 0-50, 51-100, AND 101-UP -- SO THE BUYER CAN SEE AT A GLANCE    00001000
001100* HOW MANY TITLES NEED REORDERING WITHOUT WALKING THE WHOLE       00001100
001200* SHELF LISTING.  ITEM-FILE IS RELATIVE -- READ SEQUENTIALLY      00001200
001300* HERE, NEXT RECORD AT A TIME, SINCE WE WANT EVERY SLOT ON        00001300
001400* THE FILE AND DO NOT CARE ABOUT RELATIVE KEY ORDER.              00001400
001500****************************************************************  00001500
001600*                    CHANGE LOG                                   00001600
001700* 06/02/89 DRS  0000  ORIGINAL PROGRAM.                           00001700
001800* 12/09/98 RJM  Y2K1  RUN-DATE STAMP ON REPORT HEADING WIDENED    00001800
001900*                     TO SHOW A 4-DIGIT YEAR.                     00001900
002000* 02/11/02 RJM  0066  NEGATIVE-STOCK DIAGNOSTIC ADDED -- A BAD    00002000
002100*                     DECREMENT UPSTREAM WAS LEAVING A FEW        00002100
002200*                     ITEM-STOCK-QTY VALUES BELOW ZERO AND THEY   00002200
002300*                     WERE SILENTLY FALLING INTO THE 0-50 BAND.   00002300
002400****************************************************************  00002400
002500 IDENTIFICATION DIVISION.                                         00002500
002600 PROGRAM-ID.    PGSTKTLY.                                         00002600
002700 AUTHOR.        DOUG STOUT.                                       00002700
002800 INSTALLATION.  IBM SYSTEMS GROUP.                                00002800
002900 DATE-WRITTEN.  06/02/89.                                         00002900
003000 DATE-COMPILED.                                                   00003000
003100 SECURITY.      NONE.                                             00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER.  IBM-370.                                       00003400
003500 OBJECT-COMPUTER.  IBM-370.                                       00003500
003600 SPECIAL-NAMES.                                                   00003600
003700     C01 IS TOP-OF-FORM.                                          00003700
003800 INPUT-OUTPUT SECTION.                                            00003800
003900 FILE-CONTROL.                                                    00003900
004000                                                                  00004000
004100     SELECT ITEM-FILE      ASSIGN TO ITEMFILE                     00004100
004200            ORGANIZATION IS RELATIVE                              00004200
004300            ACCESS MODE  IS SEQUENTIAL                            00004300
004400            FILE STATUS  IS  WS-ITEMFL-STATUS.                    00004400
004500                                                                  00004500
004600     SELECT REPORT-FILE    ASSIGN TO TLYRPT                       00004600
004700            FILE STATUS  IS  WS-REPORT-STATUS.                    00004700
004800                                                                  00004800
004900****************************************************************  00004900
005000 DATA DIVISION.                                                   00005000
005100 FILE SECTION.                                                    00005100
005200                                                                  00005200
005300 FD  ITEM-FILE                                                    00005300
005400     RECORDING MODE IS F.                                         00005400
005500 COPY ITEMCPY REPLACING ==:TAG:== BY ==ITM==.                     00005500
005600                                                                  00005600
005700 FD  REPORT-FILE                                                  00005700
005800     RECORDING MODE IS F.                                         00005800
005900 01  REPORT-RECORD              PIC X(132).                       00005900
006000                                                                  00006000
006100****************************************************************  00006100
006200 WORKING-STORAGE SECTION.                                         00006200
006300****************************************************************  00006300
006400*                                                                 00006400
006500 01  SYSTEM-DATE-AND-TIME.                                        00006500
006600     05  CURRENT-DATE.                                            00006600
006700         10  CURRENT-YEAR        PIC 9(02).                       00006700
006800         10  CURRENT-MONTH       PIC 9(02).                       00006800
006900         10  CURRENT-DAY         PIC 9(02).                       00006900
007000 01  WS-TODAY-STAMP.                                              00007000
007100     05  WS-TODAY-CENTURY        PIC 9(02).                       00007100
007200     05  WS-TODAY-YY             PIC 9(02).                       00007200
007300     05  WS-TODAY-MM             PIC 9(02).                       00007300
007400     05  WS-TODAY-DD             PIC 9(02).                       00007400
007500 01  WS-TODAY-CCYYMMDD  REDEFINES  WS-TODAY-STAMP  PIC 9(08).     00007500
007600*                                                                 00007600
007700 01  WS-CCYY-GROUP.                                               00007700
007800     05  WS-CCYY-CC              PIC 9(02).                       00007800
007900     05  WS-CCYY-YY              PIC 9(02).                       00007900
008000 01  WS-CCYY-NUM  REDEFINES  WS-CCYY-GROUP  PIC 9(04).            00008000
008100*                                                                 00008100
008200 01  WS-STOCK-DIAG               PIC X(07)  VALUE SPACES.         00008200
008300 01  WS-STOCK-DIAG-N  REDEFINES  WS-STOCK-DIAG  PIC S9(07).       00008300
008400*                                                                 00008400
008500 01  WS-FIELDS.                                                   00008500
008600     05  WS-ITEMFL-STATUS        PIC X(02)  VALUE SPACES.         00008600
008700     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00008700
008800     05  WS-ITEMFL-EOF           PIC X(01)  VALUE 'N'.            00008800
008900*                                                                 00008900
009000 01  WS-COUNTERS.                                                 00009000
009100     05  WS-BAND-SUB             PIC S9(04) COMP  VALUE 0.        00009100
009200     05  NUM-ITEMS-TALLIED       PIC S9(07) COMP  VALUE 0.        00009200
009300     05  NUM-NEGATIVE-STOCK      PIC S9(07) COMP  VALUE 0.        00009300
009400*                                                                 00009400
009500*    BAND 1 = 0-50 ON HAND, BAND 2 = 51-100, BAND 3 = 101-UP.     00009500
009600*    LABELS ONLY ARE TABLE-LOADED FROM THE VALUE LITERAL BELOW -- 00009600
009700*    THE BAND BOUNDARIES THEMSELVES ARE TESTED IN 110- BY A       00009700
009800*    STRAIGHT EVALUATE SINCE THEY ARE FIXED BY POLICY, NOT DATA.  00009800
009900 01  WS-BAND-LABEL-VALUES.                                        00009900
010000    05  FILLER                PIC X(15) VALUE '0-50 ON HAND   '.  00010000
010100    05  FILLER                PIC X(15) VALUE '51-100 ON HAND '.  00010100
010200    05  FILLER                PIC X(15) VALUE '101 AND UP     '.  00010200
010300 01  WS-BAND-LABEL-TABLE  REDEFINES  WS-BAND-LABEL-VALUES.        00010300
010400     05  WS-BAND-LABEL            PIC X(15) OCCURS 3 TIMES.       00010400
010500*                                                                 00010500
010600 01  WS-BAND-TABLE.                                               00010600
010700     05  WS-BAND-ENTRY  OCCURS 3 TIMES INDEXED BY BND-IX.         00010700
010800         10  WS-BAND-COUNT        PIC S9(07) COMP  VALUE 0.       00010800
010900*                                                                 00010900
011000 01  RPT-HEADER1.                                                 00011000
011100     05  FILLER                  PIC X(40)                        00011100
011200         VALUE 'PAHANA EDU STOCK-ON-HAND TALLY   DATE: '.         00011200
011300     05  RPT-MM                  PIC 99.                          00011300
011400     05  FILLER                  PIC X     VALUE '/'.             00011400
011500     05  RPT-DD                  PIC 99.                          00011500
011600     05  FILLER                  PIC X     VALUE '/'.             00011600
011700     05  RPT-CCYY                PIC 9999.                        00011700
011800     05  FILLER                  PIC X(50) VALUE SPACES.          00011800
011900 01  RPT-BAND-LINE.                                               00011900
012000     05  FILLER                  PIC X(09) VALUE '  RANGE: '.     00012000
012100     05  RPT-BAND-LABEL          PIC X(15).                       00012100
012200    05  FILLER             PIC X(14) VALUE '   ITEM COUNT:'.      00012200
012300     05  RPT-BAND-COUNT          PIC ZZZ,ZZ9.                     00012300
012400     05  FILLER                  PIC X(85) VALUE SPACES.          00012400
012500 01  RPT-GRAND-TOTAL-LINE.                                        00012500
012600    05  FILLER             PIC X(20) VALUE 'TOTAL TALLIED:'.      00012600
012700     05  RPT-GRAND-COUNT         PIC ZZZ,ZZ9.                     00012700
012800    05  FILLER             PIC X(17) VALUE 'NEG STOCK CT:'.       00012800
012900     05  RPT-NEG-COUNT           PIC ZZZ,ZZ9.                     00012900
013000     05  FILLER                  PIC X(74) VALUE SPACES.          00013000
013100*                                                                 00013100
013200****************************************************************  00013200
013300 PROCEDURE DIVISION.                                              00013300
013400****************************************************************  00013400
013500 000-MAIN.                                                        00013500
013600     ACCEPT CURRENT-DATE FROM DATE.                               00013600
013700     PERFORM 810-DERIVE-CENTURY THRU 810-EXIT.                    00013700
013800     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00013800
013900     PERFORM 710-READ-ITEM-FILE THRU 710-EXIT.                    00013900
014000     PERFORM 100-CLASSIFY-ITEMS THRU 100-EXIT                     00014000
014100             UNTIL WS-ITEMFL-EOF = 'Y'.                           00014100
014200     PERFORM 800-PRINT-TALLY-REPORT THRU 800-EXIT.                00014200
014300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00014300
014400     GOBACK.                                                      00014400
014500                                                                  00014500
014600 100-CLASSIFY-ITEMS.                                              00014600
014700     IF ITM-ITEM-STOCK-QTY < 0                                    00014700
014800         MOVE ITM-ITEM-STOCK-QTY TO WS-STOCK-DIAG-N               00014800
014900         DISPLAY 'PGSTKTLY: NEGATIVE STOCK ON ITEM '              00014900
015000                 ITM-ITEM-ID ' QTY ' WS-STOCK-DIAG                00015000
015100         ADD 1 TO NUM-NEGATIVE-STOCK                              00015100
015200     END-IF.                                                      00015200
015300     PERFORM 110-DETERMINE-BAND THRU 110-EXIT.                    00015300
015400     ADD 1 TO WS-BAND-COUNT(WS-BAND-SUB).                         00015400
015500     ADD 1 TO NUM-ITEMS-TALLIED.                                  00015500
015600     PERFORM 710-READ-ITEM-FILE THRU 710-EXIT.                    00015600
015700 100-EXIT.                                                        00015700
015800     EXIT.                                                        00015800
015900                                                                  00015900
016000 110-DETERMINE-BAND.                                              00016000
016100     EVALUATE TRUE                                                00016100
016200         WHEN ITM-ITEM-STOCK-QTY <= 50                            00016200
016300             MOVE 1 TO WS-BAND-SUB                                00016300
016400         WHEN ITM-ITEM-STOCK-QTY <= 100                           00016400
016500             MOVE 2 TO WS-BAND-SUB                                00016500
016600         WHEN OTHER                                               00016600
016700             MOVE 3 TO WS-BAND-SUB                                00016700
016800     END-EVALUATE.                                                00016800
016900 110-EXIT.                                                        00016900
017000     EXIT.                                                        00017000
017100                                                                  00017100
017200 700-OPEN-FILES.                                                  00017200
017300     OPEN INPUT ITEM-FILE                                         00017300
017400          OUTPUT REPORT-FILE.                                     00017400
017500     IF WS-ITEMFL-STATUS NOT = '00'                               00017500
017600         DISPLAY 'PGSTKTLY: ERROR OPENING ITEM-FILE. RC:'         00017600
017700                 WS-ITEMFL-STATUS                                 00017700
017800         MOVE 'Y' TO WS-ITEMFL-EOF                                00017800
017900     END-IF.                                                      00017900
018000 700-EXIT.                                                        00018000
018100     EXIT.                                                        00018100
018200                                                                  00018200
018300 710-READ-ITEM-FILE.                                              00018300
018400     READ ITEM-FILE NEXT RECORD                                   00018400
018500         AT END MOVE 'Y' TO WS-ITEMFL-EOF                         00018500
018600     END-READ.                                                    00018600
018700     IF WS-ITEMFL-EOF = 'Y'                                       00018700
018800         GO TO 710-EXIT                                           00018800
018900     END-IF.                                                      00018900
019000     EVALUATE WS-ITEMFL-STATUS                                    00019000
019100         WHEN '00'                                                00019100
019200             CONTINUE                                             00019200
019300         WHEN OTHER                                               00019300
019400             DISPLAY 'PGSTKTLY: ITEM-FILE READ ERROR. RC: '       00019400
019500                     WS-ITEMFL-STATUS                             00019500
019600             MOVE 'Y' TO WS-ITEMFL-EOF                            00019600
019700     END-EVALUATE.                                                00019700
019800 710-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
020000                                                                  00020000
020100 790-CLOSE-FILES.                                                 00020100
020200     CLOSE ITEM-FILE                                              00020200
020300           REPORT-FILE.                                           00020300
020400 790-EXIT.                                                        00020400
020500     EXIT.                                                        00020500
020600                                                                  00020600
020700 800-PRINT-TALLY-REPORT.                                          00020700
020800     MOVE WS-TODAY-MM   TO RPT-MM.                                00020800
020900     MOVE WS-TODAY-DD   TO RPT-DD.                                00020900
021000     MOVE WS-TODAY-CENTURY TO WS-CCYY-CC.                         00021000
021100     MOVE WS-TODAY-YY      TO WS-CCYY-YY.                         00021100
021200     MOVE WS-CCYY-NUM      TO RPT-CCYY.                           00021200
021300     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00021300
021400     PERFORM 820-PRINT-ONE-BAND THRU 820-EXIT                     00021400
021500             VARYING BND-IX FROM 1 BY 1 UNTIL BND-IX > 3.         00021500
021600     MOVE NUM-ITEMS-TALLIED   TO RPT-GRAND-COUNT.                 00021600
021700     MOVE NUM-NEGATIVE-STOCK  TO RPT-NEG-COUNT.                   00021700
021800     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.       00021800
021900 800-EXIT.                                                        00021900
022000     EXIT.                                                        00022000
022100                                                                  00022100
022200 820-PRINT-ONE-BAND.                                              00022200
022300     MOVE WS-BAND-LABEL(BND-IX) TO RPT-BAND-LABEL.                00022300
022400     MOVE WS-BAND-COUNT(BND-IX) TO RPT-BAND-COUNT.                00022400
022500     WRITE REPORT-RECORD FROM RPT-BAND-LINE AFTER 2.              00022500
022600 820-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
022800                                                                  00022800
022900 810-DERIVE-CENTURY.                                              00022900
023000     IF CURRENT-YEAR < 50                                         00023000
023100         MOVE 20 TO WS-TODAY-CENTURY                              00023100
023200     ELSE                                                         00023200
023300         MOVE 19 TO WS-TODAY-CENTURY                              00023300
023400     END-IF.                                                      00023400
023500     MOVE CURRENT-YEAR  TO WS-TODAY-YY.                           00023500
023600     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           00023600
023700     MOVE CURRENT-DAY   TO WS-TODAY-DD.                           00023700
023800 810-EXIT.                                                        00023800
023900     EXIT.                                                        00023900
