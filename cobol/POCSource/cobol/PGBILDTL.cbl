000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PGBILDTL                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* PRINTS BILLS FROM THE TRAILING 12 MONTHS, MOST-RECENTLY         00000900
001000* CREATED FIRST, GROUPED UNDER A MONTH-BREAK HEADING (CCYYMM      00001000
001100* FROM BILL-CREATED-AT).  EACH BILL HEADING SHOWS THE CUSTOMER    00001100
001200* NAME LOOKED UP ON CUSTOMER-FILE; EACH LINE ITEM SHOWS THE       00001200
001300* ITEM NAME LOOKED UP ON ITEM-FILE.  BILL-FILE, BILL-ITEM-FILE    00001300
001400* AND CUSTOMER-FILE ARE EACH LOADED TO AN IN-MEMORY TABLE ON      00001400
001500* THE FIRST PASS SO THE SECOND PASS CAN WALK THE BILLS BACKWARD   00001500
001600* -- THE FILES THEMSELVES ARE APPEND-ONLY AND CANNOT BE READ      00001600
001700* IN REVERSE.                                                     00001700
001800****************************************************************  00001800
001900*                    CHANGE LOG                                   00001900
002000* 03/21/88 DRS  0000  ORIGINAL PROGRAM.                           00002000
002100* 11/14/91 JLS  0033  CUSTOMER NAME LOOKUP ADDED TO THE BILL      00002100
002200*                     HEADING LINE -- USERS WERE HAVING TO        00002200
002300*                     CROSS-REFERENCE THE CUSTOMER LISTING BY     00002300
002400*                     HAND.                                       00002400
002500* 12/09/98 RJM  Y2K1  MONTH-BREAK KEY WIDENED FROM YYMM TO        00002500
002600*                     CCYYMM.                                     00002600
002700* 11/19/03 RJM  0071  ITEM NAME ADDED TO EACH LINE-ITEM DETAIL    00002700
002800*                     LINE, PER HELP-DESK TICKET #4417.           00002800
002900* 03/02/04 RJM  0079  RESCOPED TO THE TRAILING 12 MONTHS, MOST-   00002900
003000*                     RECENT BILL FIRST, TO MATCH THE NIGHTLY     00003000
003100*                     STATS RUN (PGBILSTS) -- BRANCH MANAGER      00003100
003200*                     WANTED THE TWO REPORTS TO AGREE ON WHAT     00003200
003300*                     "THIS YEAR" MEANS.  REWRITTEN AS A TWO-     00003300
003400*                     PASS, TABLE-DRIVEN PROGRAM SINCE BILL-      00003400
003500*                     FILE CANNOT BE READ BACKWARD.  UNIT PRICE   00003500
003600*                     ADDED TO THE LINE-ITEM DETAIL LINE WHILE    00003600
003700*                     IN THERE -- IT WAS MISSING FROM THE         00003700
003800*                     ORIGINAL LAYOUT.                            00003800
003900****************************************************************  00003900
004000 IDENTIFICATION DIVISION.                                         00004000
004100 PROGRAM-ID.    PGBILDTL.                                         00004100
004200 AUTHOR.        DOUG STOUT.                                       00004200
004300 INSTALLATION.  IBM SYSTEMS GROUP.                                00004300
004400 DATE-WRITTEN.  03/21/88.                                         00004400
004500 DATE-COMPILED.                                                   00004500
004600 SECURITY.      NONE.                                             00004600
004700 ENVIRONMENT DIVISION.                                            00004700
004800 CONFIGURATION SECTION.                                           00004800
004900 SOURCE-COMPUTER.  IBM-370.                                       00004900
005000 OBJECT-COMPUTER.  IBM-370.                                       00005000
005100 SPECIAL-NAMES.                                                   00005100
005200     C01 IS TOP-OF-FORM.                                          00005200
005300 INPUT-OUTPUT SECTION.                                            00005300
005400 FILE-CONTROL.                                                    00005400
005500                                                                  00005500
005600     SELECT BILL-FILE       ASSIGN TO BILLFILE                    00005600
005700            ORGANIZATION IS SEQUENTIAL                            00005700
005800            FILE STATUS  IS  WS-BILLFL-STATUS.                    00005800
005900                                                                  00005900
006000     SELECT BILL-ITEM-FILE  ASSIGN TO BILLITFL                    00006000
006100            ORGANIZATION IS SEQUENTIAL                            00006100
006200            FILE STATUS  IS  WS-BITMFL-STATUS.                    00006200
006300                                                                  00006300
006400     SELECT CUSTOMER-FILE   ASSIGN TO CUSTFILE                    00006400
006500            ORGANIZATION IS SEQUENTIAL                            00006500
006600            FILE STATUS  IS  WS-CUSTFL-STATUS.                    00006600
006700                                                                  00006700
006800     SELECT ITEM-FILE       ASSIGN TO ITEMFILE                    00006800
006900            ORGANIZATION IS RELATIVE                              00006900
007000            ACCESS MODE  IS RANDOM                                00007000
007100            RELATIVE KEY IS WS-ITEM-REL-KEY                       00007100
007200            FILE STATUS  IS  WS-ITEMFL-STATUS.                    00007200
007300                                                                  00007300
007400     SELECT REPORT-FILE     ASSIGN TO DTLRPT                      00007400
007500            FILE STATUS  IS  WS-REPORT-STATUS.                    00007500
007600                                                                  00007600
007700****************************************************************  00007700
007800 DATA DIVISION.                                                   00007800
007900 FILE SECTION.                                                    00007900
008000                                                                  00008000
008100 FD  BILL-FILE                                                    00008100
008200     RECORDING MODE IS F.                                         00008200
008300 COPY BILLCPY REPLACING ==:TAG:== BY ==BIL==.                     00008300
008400                                                                  00008400
008500 FD  BILL-ITEM-FILE                                               00008500
008600     RECORDING MODE IS F.                                         00008600
008700 COPY BITMCPY REPLACING ==:TAG:== BY ==BIT==.                     00008700
008800                                                                  00008800
008900 FD  CUSTOMER-FILE                                                00008900
009000     RECORDING MODE IS F.                                         00009000
009100 COPY CUSTCPY REPLACING ==:TAG:== BY ==CF==.                      00009100
009200                                                                  00009200
009300 FD  ITEM-FILE                                                    00009300
009400     RECORDING MODE IS F.                                         00009400
009500 COPY ITEMCPY REPLACING ==:TAG:== BY ==ITM==.                     00009500
009600                                                                  00009600
009700 FD  REPORT-FILE                                                  00009700
009800     RECORDING MODE IS F.                                         00009800
009900 01  REPORT-RECORD              PIC X(132).                       00009900
010000                                                                  00010000
010100****************************************************************  00010100
010200 WORKING-STORAGE SECTION.                                         00010200
010300****************************************************************  00010300
010400*                                                                 00010400
010500 01  SYSTEM-DATE-AND-TIME.                                        00010500
010600     05  CURRENT-DATE.                                            00010600
010700         10  CURRENT-YEAR        PIC 9(02).                       00010700
010800         10  CURRENT-MONTH       PIC 9(02).                       00010800
010900         10  CURRENT-DAY         PIC 9(02).                       00010900
011000*                                                                 00011000
011100 01  WS-MONTH-KEY-GROUP.                                          00011100
011200     05  WS-MK-CCYY              PIC 9(04).                       00011200
011300     05  WS-MK-MM                PIC 9(02).                       00011300
011400 01  WS-MONTH-KEY  REDEFINES  WS-MONTH-KEY-GROUP  PIC 9(06).      00011400
011500*                                                                 00011500
011600 01  WS-PRIOR-MONTH-GROUP.                                        00011600
011700     05  WS-PM-CCYY              PIC 9(04)  VALUE 0.              00011700
011800     05  WS-PM-MM                PIC 9(02)  VALUE 0.              00011800
011900 01  WS-PRIOR-MONTH  REDEFINES  WS-PRIOR-MONTH-GROUP  PIC 9(06).  00011900
012000*                                                                 00012000
012100 01  WS-TODAY-STAMP.                                              00012100
012200     05  WS-TODAY-CENTURY        PIC 9(02).                       00012200
012300     05  WS-TODAY-YY             PIC 9(02).                       00012300
012400 01  WS-TODAY-CCYY  REDEFINES  WS-TODAY-STAMP  PIC 9(04).         00012400
012500*                                                                 00012500
012600 01  WS-CUTOFF-GROUP.                                             00012600
012700     05  WS-CUTOFF-CCYY          PIC 9(04).                       00012700
012800     05  WS-CUTOFF-MM            PIC 9(02).                       00012800
012900 01  WS-CUTOFF-KEY  REDEFINES  WS-CUTOFF-GROUP  PIC 9(06).        00012900
013000*                                                                 00013000
013100 01  WS-CUST-NAME-HOLD           PIC X(100) VALUE SPACES.         00013100
013200*                                                                 00013200
013300 01  WS-ITEM-REL-KEY             PIC 9(06)  COMP.                 00013300
013400*                                                                 00013400
013500 01  WS-ITEM-KEY-DIAG            PIC X(06)  VALUE SPACES.         00013500
013600 01  WS-ITEM-KEY-DIAG-N  REDEFINES  WS-ITEM-KEY-DIAG              00013600
013700                                PIC 9(06).                        00013700
013800*                                                                 00013800
013900 01  WS-FIELDS.                                                   00013900
014000     05  WS-BILLFL-STATUS        PIC X(02)  VALUE SPACES.         00014000
014100     05  WS-BITMFL-STATUS        PIC X(02)  VALUE SPACES.         00014100
014200     05  WS-CUSTFL-STATUS        PIC X(02)  VALUE SPACES.         00014200
014300     05  WS-ITEMFL-STATUS        PIC X(02)  VALUE SPACES.         00014300
014400     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00014400
014500     05  WS-BILLFL-EOF           PIC X(01)  VALUE 'N'.            00014500
014600     05  WS-BITMFL-EOF           PIC X(01)  VALUE 'N'.            00014600
014700     05  WS-CUSTFL-EOF           PIC X(01)  VALUE 'N'.            00014700
014800     05  WS-FIRST-BILL-SW        PIC X(01)  VALUE 'Y'.            00014800
014900         88  WS-FIRST-BILL            VALUE 'Y'.                  00014900
015000*                                                                 00015000
015100 01  WS-COUNTERS.                                                 00015100
015200     05  NUM-BILLS-PRINTED       PIC S9(09) COMP  VALUE 0.        00015200
015300     05  NUM-LINES-PRINTED       PIC S9(09) COMP  VALUE 0.        00015300
015400     05  WS-BILL-COUNT           PIC S9(05) COMP  VALUE 0.        00015400
015500     05  WS-BITM-COUNT           PIC S9(05) COMP  VALUE 0.        00015500
015600     05  WS-CUST-COUNT           PIC S9(05) COMP  VALUE 0.        00015600
015700*                                                                 00015700
015800*    PASS-ONE TABLES -- BILL-FILE, BILL-ITEM-FILE AND CUSTOMER-   00015800
015900*    FILE ARE EACH APPEND-ONLY AND CANNOT BE READ BACKWARD, SO    00015900
016000*    THE BILL TABLE IS WALKED HIGH INDEX TO LOW ON THE PRINT      00016000
016100*    PASS TO GET MOST-RECENT-FIRST ORDER.  BILL-FILE AND BILL-    00016100
016200*    ITEM-FILE LOAD IN ASCENDING BILL-ID ORDER, SO WS-BILL-       00016200
016300*    TABLE AND WS-CUST-TABLE ARE BOTH SEARCHED BY SEARCH ALL.     00016300
016400 01  WS-BILL-TABLE.                                               00016400
016500     05  WS-BILL-ENTRY  OCCURS 2000 TIMES                         00016500
016600                         ASCENDING KEY IS BT-BILL-ID              00016600
016700                         INDEXED BY BL-IX.                        00016700
016800         10  BT-BILL-ID          PIC 9(06).                       00016800
016900         10  BT-BILL-NO          PIC X(18).                       00016900
017000         10  BT-BILL-CUST-ID     PIC 9(06).                       00017000
017100         10  BT-BILL-TOTAL-AMT   PIC S9(09)V99 COMP-3.            00017100
017200         10  BT-MONTH-KEY        PIC 9(06).                       00017200
017300*                                                                 00017300
017400 01  WS-BITM-TABLE.                                               00017400
017500     05  WS-BITM-ENTRY  OCCURS 4000 TIMES INDEXED BY BX-IX.       00017500
017600         10  BX-BI-BILL-ID       PIC 9(06).                       00017600
017700         10  BX-BI-ITEM-ID       PIC 9(06).                       00017700
017800         10  BX-BI-QUANTITY      PIC S9(05).                      00017800
017900         10  BX-BI-UNIT-PRICE    PIC S9(07)V99 COMP-3.            00017900
018000         10  BX-BI-SUBTOTAL      PIC S9(09)V99 COMP-3.            00018000
018100*                                                                 00018100
018200 01  WS-CUST-TABLE.                                               00018200
018300     05  WS-CUST-ENTRY  OCCURS 3000 TIMES                         00018300
018400                         ASCENDING KEY IS CT-CUST-ID              00018400
018500                         INDEXED BY CX-IX.                        00018500
018600         10  CT-CUST-ID          PIC 9(06).                       00018600
018700         10  CT-CUST-NAME        PIC X(100).                      00018700
018800*                                                                 00018800
018900 01  RPT-HEADER1.                                                 00018900
019000     05  FILLER                  PIC X(45)                        00019000
019100         VALUE 'PAHANA EDU MONTHLY BILL DETAIL REPORT  DATE:'.    00019100
019200     05  RPT-MM                  PIC 99.                          00019200
019300     05  FILLER                  PIC X     VALUE '/'.             00019300
019400     05  RPT-DD                  PIC 99.                          00019400
019500     05  FILLER                  PIC X     VALUE '/'.             00019500
019600     05  RPT-YY                  PIC 99.                          00019600
019700     05  FILLER                  PIC X(47) VALUE SPACES.          00019700
019800 01  RPT-MONTH-BREAK.                                             00019800
019900     05  FILLER             PIC X(15) VALUE '  ** MONTH OF  '.    00019900
020000     05  RPT-BRK-CCYY            PIC 9999.                        00020000
020100     05  FILLER                  PIC X     VALUE '-'.             00020100
020200     05  RPT-BRK-MM              PIC 99.                          00020200
020300     05  FILLER                  PIC X(10) VALUE ' **'.           00020300
020400     05  FILLER                  PIC X(99) VALUE SPACES.          00020400
020500 01  RPT-BILL-HEADING.                                            00020500
020600     05  FILLER                  PIC X(08) VALUE '  BILL: '.      00020600
020700     05  RPT-BILL-NO             PIC X(18).                       00020700
020800     05  FILLER                  PIC X(07) VALUE '  CUST:'.       00020800
020900     05  RPT-CUST-NAME           PIC X(40).                       00020900
021000     05  FILLER                  PIC X(08) VALUE '  TOTAL:'.      00021000
021100     05  RPT-BILL-TOTAL          PIC Z,ZZZ,ZZZ,ZZ9.99.            00021100
021200     05  FILLER                  PIC X(44) VALUE SPACES.          00021200
021300 01  RPT-LINE-ITEM-DETAIL.                                        00021300
021400     05  FILLER                  PIC X(12) VALUE '       ITEM:'.  00021400
021500     05  RPT-ITEM-NAME           PIC X(40).                       00021500
021600     05  FILLER                  PIC X(08) VALUE '  PRICE:'.      00021600
021700     05  RPT-ITEM-UNIT-PRICE     PIC Z,ZZZ,ZZ9.99.                00021700
021800     05  FILLER                  PIC X(06) VALUE '  QTY:'.        00021800
021900     05  RPT-ITEM-QTY            PIC ZZZZ9.                       00021900
022000     05  FILLER                  PIC X(10) VALUE '  SUBTOT: '.    00022000
022100     05  RPT-ITEM-SUBTOTAL       PIC Z,ZZZ,ZZZ,ZZ9.99.            00022100
022200     05  FILLER                  PIC X(27) VALUE SPACES.          00022200
022300*                                                                 00022300
022400****************************************************************  00022400
022500 PROCEDURE DIVISION.                                              00022500
022600****************************************************************  00022600
022700 000-MAIN.                                                        00022700
022800     ACCEPT CURRENT-DATE FROM DATE.                               00022800
022900     PERFORM 810-DERIVE-CUTOFF THRU 810-EXIT.                     00022900
023000     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00023000
023100     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00023100
023200     PERFORM 600-LOAD-CUSTOMER-TABLE THRU 600-EXIT.               00023200
023300     PERFORM 610-LOAD-BILL-TABLE THRU 610-EXIT.                   00023300
023400     PERFORM 620-LOAD-BILL-ITEM-TABLE THRU 620-EXIT.              00023400
023500     PERFORM 100-PRINT-ONE-BILL THRU 100-EXIT                     00023500
023600             VARYING BL-IX FROM WS-BILL-COUNT BY -1               00023600
023700             UNTIL BL-IX < 1.                                     00023700
023800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00023800
023900     GOBACK.                                                      00023900
024000                                                                  00024000
024100 600-LOAD-CUSTOMER-TABLE.                                         00024100
024200     PERFORM 605-READ-CUSTOMER-FILE THRU 605-EXIT.                00024200
024300     PERFORM 606-STORE-CUSTOMER THRU 606-EXIT                     00024300
024400             UNTIL WS-CUSTFL-EOF = 'Y'.                           00024400
024500 600-EXIT.                                                        00024500
024600     EXIT.                                                        00024600
024700                                                                  00024700
024800 605-READ-CUSTOMER-FILE.                                          00024800
024900     READ CUSTOMER-FILE                                           00024900
025000         AT END MOVE 'Y' TO WS-CUSTFL-EOF                         00025000
025100     END-READ.                                                    00025100
025200 605-EXIT.                                                        00025200
025300     EXIT.                                                        00025300
025400                                                                  00025400
025500 606-STORE-CUSTOMER.                                              00025500
025600     IF WS-CUST-COUNT >= 3000                                     00025600
025700         DISPLAY 'PGBILDTL: CUSTOMER TABLE FULL, DROPPED ID: '    00025700
025800                 CF-CUST-ID                                       00025800
025900     ELSE                                                         00025900
026000         ADD 1 TO WS-CUST-COUNT                                   00026000
026100         SET CX-IX TO WS-CUST-COUNT                               00026100
026200         MOVE CF-CUST-ID   TO CT-CUST-ID(CX-IX)                   00026200
026300         MOVE CF-CUST-NAME TO CT-CUST-NAME(CX-IX)                 00026300
026400     END-IF.                                                      00026400
026500     PERFORM 605-READ-CUSTOMER-FILE THRU 605-EXIT.                00026500
026600 606-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800                                                                  00026800
026900 610-LOAD-BILL-TABLE.                                             00026900
027000     PERFORM 710-READ-BILL-FILE THRU 710-EXIT.                    00027000
027100     PERFORM 615-STORE-BILL THRU 615-EXIT                         00027100
027200             UNTIL WS-BILLFL-EOF = 'Y'.                           00027200
027300 610-EXIT.                                                        00027300
027400     EXIT.                                                        00027400
027500                                                                  00027500
027600 615-STORE-BILL.                                                  00027600
027700     MOVE BIL-BILL-CREATED-AT(1:6) TO WS-MONTH-KEY.               00027700
027800     IF WS-MONTH-KEY < WS-CUTOFF-KEY                              00027800
027900         GO TO 615-SKIP                                           00027900
028000     END-IF.                                                      00028000
028100     IF WS-BILL-COUNT >= 2000                                     00028100
028200         DISPLAY 'PGBILDTL: BILL TABLE FULL, DROPPED ID: '        00028200
028300                 BIL-BILL-ID                                      00028300
028400         GO TO 615-SKIP                                           00028400
028500     END-IF.                                                      00028500
028600     ADD 1 TO WS-BILL-COUNT.                                      00028600
028700     SET BL-IX TO WS-BILL-COUNT.                                  00028700
028800     MOVE BIL-BILL-ID        TO BT-BILL-ID(BL-IX).                00028800
028900     MOVE BIL-BILL-NO        TO BT-BILL-NO(BL-IX).                00028900
029000     MOVE BIL-BILL-CUST-ID   TO BT-BILL-CUST-ID(BL-IX).           00029000
029100     MOVE BIL-BILL-TOTAL-AMT TO BT-BILL-TOTAL-AMT(BL-IX).         00029100
029200     MOVE WS-MONTH-KEY       TO BT-MONTH-KEY(BL-IX).              00029200
029300 615-SKIP.                                                        00029300
029400     PERFORM 710-READ-BILL-FILE THRU 710-EXIT.                    00029400
029500 615-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700                                                                  00029700
029800 620-LOAD-BILL-ITEM-TABLE.                                        00029800
029900     PERFORM 720-READ-BILL-ITEM-FILE THRU 720-EXIT.               00029900
030000     PERFORM 625-STORE-BILL-ITEM THRU 625-EXIT                    00030000
030100             UNTIL WS-BITMFL-EOF = 'Y'.                           00030100
030200 620-EXIT.                                                        00030200
030300     EXIT.                                                        00030300
030400                                                                  00030400
030500 625-STORE-BILL-ITEM.                                             00030500
030600     SET BL-IX TO 1.                                              00030600
030700     SEARCH ALL WS-BILL-ENTRY                                     00030700
030800         AT END                                                   00030800
030900             GO TO 625-SKIP                                       00030900
031000         WHEN BT-BILL-ID(BL-IX) = BIT-BI-BILL-ID                  00031000
031100             CONTINUE                                             00031100
031200     END-SEARCH.                                                  00031200
031300     IF WS-BITM-COUNT >= 4000                                     00031300
031400         DISPLAY 'PGBILDTL: LINE ITEM TABLE FULL, BILL: '         00031400
031500                 BIT-BI-BILL-ID                                   00031500
031600         GO TO 625-SKIP                                           00031600
031700     END-IF.                                                      00031700
031800     ADD 1 TO WS-BITM-COUNT.                                      00031800
031900     SET BX-IX TO WS-BITM-COUNT.                                  00031900
032000     MOVE BIT-BI-BILL-ID    TO BX-BI-BILL-ID(BX-IX).              00032000
032100     MOVE BIT-BI-ITEM-ID    TO BX-BI-ITEM-ID(BX-IX).              00032100
032200     MOVE BIT-BI-QUANTITY   TO BX-BI-QUANTITY(BX-IX).             00032200
032300     MOVE BIT-BI-UNIT-PRICE TO BX-BI-UNIT-PRICE(BX-IX).           00032300
032400     MOVE BIT-BI-SUBTOTAL   TO BX-BI-SUBTOTAL(BX-IX).             00032400
032500 625-SKIP.                                                        00032500
032600     PERFORM 720-READ-BILL-ITEM-FILE THRU 720-EXIT.               00032600
032700 625-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900                                                                  00032900
033000 100-PRINT-ONE-BILL.                                              00033000
033100     MOVE BT-MONTH-KEY(BL-IX) TO WS-MONTH-KEY.                    00033100
033200     IF WS-FIRST-BILL-SW = 'Y'                                    00033200
033300        OR WS-MONTH-KEY NOT = WS-PRIOR-MONTH                      00033300
033400         PERFORM 800-PRINT-MONTH-BREAK THRU 800-MNTH-EXIT         00033400
033500         MOVE WS-MONTH-KEY TO WS-PRIOR-MONTH                      00033500
033600         MOVE 'N'           TO WS-FIRST-BILL-SW                   00033600
033700     END-IF.                                                      00033700
033800     PERFORM 150-LOOKUP-CUSTOMER THRU 150-EXIT.                   00033800
033900     MOVE BT-BILL-NO(BL-IX)        TO RPT-BILL-NO.                00033900
034000     MOVE WS-CUST-NAME-HOLD(1:40)  TO RPT-CUST-NAME.              00034000
034100     MOVE BT-BILL-TOTAL-AMT(BL-IX) TO RPT-BILL-TOTAL.             00034100
034200     WRITE REPORT-RECORD FROM RPT-BILL-HEADING AFTER 2.           00034200
034300     ADD 1 TO NUM-BILLS-PRINTED.                                  00034300
034400     PERFORM 200-PRINT-BILL-ITEM THRU 200-EXIT                    00034400
034500             VARYING BX-IX FROM 1 BY 1                            00034500
034600             UNTIL BX-IX > WS-BITM-COUNT.                         00034600
034700 100-EXIT.                                                        00034700
034800     EXIT.                                                        00034800
034900                                                                  00034900
035000 150-LOOKUP-CUSTOMER.                                             00035000
035100     MOVE SPACES TO WS-CUST-NAME-HOLD.                            00035100
035200     SEARCH ALL WS-CUST-ENTRY                                     00035200
035300         AT END                                                   00035300
035400             MOVE 'CUSTOMER NOT ON FILE' TO WS-CUST-NAME-HOLD     00035400
035500         WHEN CT-CUST-ID(CX-IX) = BT-BILL-CUST-ID(BL-IX)          00035500
035600             MOVE CT-CUST-NAME(CX-IX) TO WS-CUST-NAME-HOLD        00035600
035700     END-SEARCH.                                                  00035700
035800 150-EXIT.                                                        00035800
035900     EXIT.                                                        00035900
036000                                                                  00036000
036100 200-PRINT-BILL-ITEM.                                             00036100
036200     IF BX-BI-BILL-ID(BX-IX) NOT = BT-BILL-ID(BL-IX)              00036200
036300         GO TO 200-EXIT                                           00036300
036400     END-IF.                                                      00036400
036500     MOVE BX-BI-ITEM-ID(BX-IX) TO WS-ITEM-REL-KEY.                00036500
036600     READ ITEM-FILE                                               00036600
036700         INVALID KEY                                              00036700
036800             MOVE WS-ITEM-REL-KEY TO WS-ITEM-KEY-DIAG-N           00036800
036900             DISPLAY 'PGBILDTL: ITEM NOT ON FILE, KEY: '          00036900
037000                     WS-ITEM-KEY-DIAG                             00037000
037100             MOVE 'ITEM NOT ON FILE'      TO ITM-ITEM-NAME        00037100
037200     END-READ.                                                    00037200
037300     MOVE ITM-ITEM-NAME(1:40)      TO RPT-ITEM-NAME.              00037300
037400     MOVE BX-BI-UNIT-PRICE(BX-IX)  TO RPT-ITEM-UNIT-PRICE.        00037400
037500     MOVE BX-BI-QUANTITY(BX-IX)    TO RPT-ITEM-QTY.               00037500
037600     MOVE BX-BI-SUBTOTAL(BX-IX)    TO RPT-ITEM-SUBTOTAL.          00037600
037700     WRITE REPORT-RECORD FROM RPT-LINE-ITEM-DETAIL AFTER 1.       00037700
037800     ADD 1 TO NUM-LINES-PRINTED.                                  00037800
037900 200-EXIT.                                                        00037900
038000     EXIT.                                                        00038000
038100                                                                  00038100
038200 700-OPEN-FILES.                                                  00038200
038300     OPEN INPUT BILL-FILE                                         00038300
038400                BILL-ITEM-FILE                                    00038400
038500                CUSTOMER-FILE                                     00038500
038600                ITEM-FILE                                         00038600
038700          OUTPUT REPORT-FILE.                                     00038700
038800     IF WS-BILLFL-STATUS NOT = '00'                               00038800
038900         DISPLAY 'PGBILDTL: ERROR OPENING BILL-FILE. RC:'         00038900
039000                 WS-BILLFL-STATUS                                 00039000
039100         MOVE 'Y' TO WS-BILLFL-EOF                                00039100
039200     END-IF.                                                      00039200
039300     IF WS-BITMFL-STATUS NOT = '00'                               00039300
039400         DISPLAY 'PGBILDTL: ERROR OPENING BILL-ITEM-FILE. RC:'    00039400
039500                 WS-BITMFL-STATUS                                 00039500
039600         MOVE 'Y' TO WS-BITMFL-EOF                                00039600
039700     END-IF.                                                      00039700
039800     IF WS-CUSTFL-STATUS NOT = '00'                               00039800
039900         DISPLAY 'PGBILDTL: ERROR OPENING CUSTOMER-FILE. RC:'     00039900
040000                 WS-CUSTFL-STATUS                                 00040000
040100         MOVE 'Y' TO WS-CUSTFL-EOF                                00040100
040200     END-IF.                                                      00040200
040300 700-EXIT.                                                        00040300
040400     EXIT.                                                        00040400
040500                                                                  00040500
040600 710-READ-BILL-FILE.                                              00040600
040700     READ BILL-FILE                                               00040700
040800         AT END MOVE 'Y' TO WS-BILLFL-EOF                         00040800
040900     END-READ.                                                    00040900
041000     IF WS-BILLFL-EOF = 'Y'                                       00041000
041100         GO TO 710-EXIT                                           00041100
041200     END-IF.                                                      00041200
041300     EVALUATE WS-BILLFL-STATUS                                    00041300
041400         WHEN '00'                                                00041400
041500             CONTINUE                                             00041500
041600         WHEN OTHER                                               00041600
041700             DISPLAY 'PGBILDTL: BILL-FILE READ ERROR. RC: '       00041700
041800                     WS-BILLFL-STATUS                             00041800
041900             MOVE 'Y' TO WS-BILLFL-EOF                            00041900
042000     END-EVALUATE.                                                00042000
042100 710-EXIT.                                                        00042100
042200     EXIT.                                                        00042200
042300                                                                  00042300
042400 720-READ-BILL-ITEM-FILE.                                         00042400
042500     READ BILL-ITEM-FILE                                          00042500
042600         AT END MOVE 'Y' TO WS-BITMFL-EOF                         00042600
042700     END-READ.                                                    00042700
042800     IF WS-BITMFL-EOF = 'Y'                                       00042800
042900         GO TO 720-EXIT                                           00042900
043000     END-IF.                                                      00043000
043100     EVALUATE WS-BITMFL-STATUS                                    00043100
043200         WHEN '00'                                                00043200
043300             CONTINUE                                             00043300
043400         WHEN OTHER                                               00043400
043500             DISPLAY 'PGBILDTL: BILL-ITEM READ ERROR. RC: '       00043500
043600                     WS-BITMFL-STATUS                             00043600
043700             MOVE 'Y' TO WS-BITMFL-EOF                            00043700
043800     END-EVALUATE.                                                00043800
043900 720-EXIT.                                                        00043900
044000     EXIT.                                                        00044000
044100                                                                  00044100
044200 790-CLOSE-FILES.                                                 00044200
044300     CLOSE BILL-FILE                                              00044300
044400           BILL-ITEM-FILE                                         00044400
044500           CUSTOMER-FILE                                          00044500
044600           ITEM-FILE                                              00044600
044700           REPORT-FILE.                                           00044700
044800 790-EXIT.                                                        00044800
044900     EXIT.                                                        00044900
045000                                                                  00045000
045100 800-INIT-REPORT.                                                 00045100
045200     MOVE CURRENT-YEAR  TO RPT-YY.                                00045200
045300     MOVE CURRENT-MONTH TO RPT-MM.                                00045300
045400     MOVE CURRENT-DAY   TO RPT-DD.                                00045400
045500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00045500
045600 800-EXIT.                                                        00045600
045700     EXIT.                                                        00045700
045800                                                                  00045800
045900 800-PRINT-MONTH-BREAK.                                           00045900
046000     MOVE WS-MK-CCYY TO RPT-BRK-CCYY.                             00046000
046100     MOVE WS-MK-MM   TO RPT-BRK-MM.                               00046100
046200     WRITE REPORT-RECORD FROM RPT-MONTH-BREAK AFTER PAGE.         00046200
046300 800-MNTH-EXIT.                                                   00046300
046400     EXIT.                                                        00046400
046500                                                                  00046500
046600 810-DERIVE-CUTOFF.                                               00046600
046700     IF CURRENT-YEAR < 50                                         00046700
046800         MOVE 20 TO WS-TODAY-CENTURY                              00046800
046900     ELSE                                                         00046900
047000         MOVE 19 TO WS-TODAY-CENTURY                              00047000
047100     END-IF.                                                      00047100
047200     MOVE CURRENT-YEAR TO WS-TODAY-YY.                            00047200
047300     IF CURRENT-MONTH > 11                                        00047300
047400         MOVE WS-TODAY-CCYY TO WS-CUTOFF-CCYY                     00047400
047500         COMPUTE WS-CUTOFF-MM = CURRENT-MONTH - 11                00047500
047600     ELSE                                                         00047600
047700         COMPUTE WS-CUTOFF-CCYY = WS-TODAY-CCYY - 1               00047700
047800         COMPUTE WS-CUTOFF-MM = CURRENT-MONTH + 1                 00047800
047900     END-IF.                                                      00047900
048000 810-EXIT.                                                        00048000
048100     EXIT.                                                        00048100
