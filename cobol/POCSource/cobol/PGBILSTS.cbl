000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PGBILSTS                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS BILL-FILE FROM FRONT TO BACK AND ROLLS UP BILL COUNT AND  00000900
001000* BILL AMOUNT INTO ONE BUCKET PER CALENDAR MONTH (CCYYMM, TAKEN   00001000
001100* FROM BILL-CREATED-AT).  THE MONTH BUCKETS COVER ONLY THE        00001100
001200* TRAILING 12 MONTHS ENDING WITH THE CURRENT MONTH; THE GRAND     00001200
001300* TOTAL LINE AT THE FOOT OF THE REPORT STILL COVERS EVERY BILL    00001300
001400* ON THE FILE, IN OR OUT OF THAT WINDOW.  MONTHS PRINT MOST       00001400
001500* RECENT FIRST.  BILL-FILE NEED NOT ARRIVE IN DATE ORDER -- THE   00001500
001600* MONTH TABLE IS BUILT IN ENCOUNTER ORDER ON THE LOAD PASS, THEN  00001600
001700* RESEQUENCED DESCENDING BY MONTH KEY BEFORE THE REPORT PRINTS.   00001700
001800****************************************************************  00001800
001900*                    CHANGE LOG                                   00001900
002000* 01/08/88 DRS  0000  ORIGINAL PROGRAM.                           00002000
002100* 06/30/90 JLS  0022  RAISED MONTH TABLE FROM 12 TO 36 ENTRIES -- 00002100
002200*                     RUN WAS FOLDING IN MORE THAN ONE YEAR NOW.  00002200
002300* 12/09/98 RJM  Y2K1  MONTH KEY WIDENED FROM YYMM TO CCYYMM SO    00002300
002400*                     JAN 2000 DOES NOT SORT AHEAD OF DEC 1999.   00002400
002500* 11/19/03 RJM  0058  GRAND TOTAL LINE ADDED AT THE FOOT OF THE   00002500
002600*                     REPORT PER BRANCH MANAGER REQUEST.          00002600
002700* 03/02/04 RJM  0080  RESCOPED THE MONTH BUCKETS TO THE TRAILING  00002700
002800*                     12 MONTHS AND RESEQUENCED THE REPORT MOST   00002800
002900*                     RECENT MONTH FIRST, TO MATCH THE BILL       00002900
003000*                     DETAIL RUN (PGBILDTL) -- BRANCH MANAGER     00003000
003100*                     WANTED THE TWO REPORTS TO AGREE ON WHAT     00003100
003200*                     "THIS YEAR" MEANS.  GRAND TOTAL LEFT        00003200
003300*                     COVERING THE WHOLE FILE, PER THE ORIGINAL   00003300
003400*                     0058 REQUEST.                               00003400
003500****************************************************************  00003500
003600 IDENTIFICATION DIVISION.                                         00003600
003700 PROGRAM-ID.    PGBILSTS.                                         00003700
003800 AUTHOR.        DOUG STOUT.                                       00003800
003900 INSTALLATION.  IBM SYSTEMS GROUP.                                00003900
004000 DATE-WRITTEN.  01/08/88.                                         00004000
004100 DATE-COMPILED.                                                   00004100
004200 SECURITY.      NONE.                                             00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER.  IBM-370.                                       00004500
004600 OBJECT-COMPUTER.  IBM-370.                                       00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900 INPUT-OUTPUT SECTION.                                            00004900
005000 FILE-CONTROL.                                                    00005000
005100                                                                  00005100
005200     SELECT BILL-FILE    ASSIGN TO BILLFILE                       00005200
005300            ORGANIZATION IS SEQUENTIAL                            00005300
005400            FILE STATUS  IS  WS-BILLFL-STATUS.                    00005400
005500                                                                  00005500
005600     SELECT REPORT-FILE  ASSIGN TO STATRPT                        00005600
005700            FILE STATUS  IS  WS-REPORT-STATUS.                    00005700
005800                                                                  00005800
005900****************************************************************  00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200                                                                  00006200
006300 FD  BILL-FILE                                                    00006300
006400     RECORDING MODE IS F.                                         00006400
006500 COPY BILLCPY REPLACING ==:TAG:== BY ==BIL==.                     00006500
006600                                                                  00006600
006700 FD  REPORT-FILE                                                  00006700
006800     RECORDING MODE IS F.                                         00006800
006900 01  REPORT-RECORD              PIC X(132).                       00006900
007000                                                                  00007000
007100****************************************************************  00007100
007200 WORKING-STORAGE SECTION.                                         00007200
007300****************************************************************  00007300
007400*                                                                 00007400
007500 01  SYSTEM-DATE-AND-TIME.                                        00007500
007600     05  CURRENT-DATE.                                            00007600
007700         10  CURRENT-YEAR        PIC 9(02).                       00007700
007800         10  CURRENT-MONTH       PIC 9(02).                       00007800
007900         10  CURRENT-DAY         PIC 9(02).                       00007900
008000*                                                                 00008000
008100 01  WS-MONTH-KEY-GROUP.                                          00008100
008200     05  WS-MK-CCYY              PIC 9(04).                       00008200
008300     05  WS-MK-MM                PIC 9(02).                       00008300
008400 01  WS-MONTH-KEY  REDEFINES  WS-MONTH-KEY-GROUP  PIC 9(06).      00008400
008500*                                                                 00008500
008600 01  WS-MONTH-KEY-DIAG           PIC X(06)  VALUE SPACES.         00008600
008700 01  WS-MONTH-KEY-DIAG-N REDEFINES WS-MONTH-KEY-DIAG              00008700
008800                                 PIC 9(06).                       00008800
008900*                                                                 00008900
009000 01  WS-BILL-AMT-DIAG            PIC X(06)  VALUE SPACES.         00009000
009100 01  WS-BILL-AMT-DIAG-N  REDEFINES WS-BILL-AMT-DIAG               00009100
009200                                 PIC S9(05) COMP-3.               00009200
009300*                                                                 00009300
009400 01  WS-TODAY-STAMP.                                              00009400
009500     05  WS-TODAY-CENTURY        PIC 9(02).                       00009500
009600     05  WS-TODAY-YY             PIC 9(02).                       00009600
009700 01  WS-TODAY-CCYY  REDEFINES  WS-TODAY-STAMP  PIC 9(04).         00009700
009800*                                                                 00009800
009900 01  WS-CUTOFF-GROUP.                                             00009900
010000     05  WS-CUTOFF-CCYY          PIC 9(04).                       00010000
010100     05  WS-CUTOFF-MM            PIC 9(02).                       00010100
010200 01  WS-CUTOFF-KEY  REDEFINES  WS-CUTOFF-GROUP  PIC 9(06).        00010200
010300*                                                                 00010300
010400 01  WS-FIELDS.                                                   00010400
010500     05  WS-BILLFL-STATUS        PIC X(02)  VALUE SPACES.         00010500
010600     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00010600
010700     05  WS-BILLFL-EOF           PIC X(01)  VALUE 'N'.            00010700
010800     05  WS-SORT-SW              PIC X(01)  VALUE 'N'.            00010800
010900*                                                                 00010900
011000 01  WS-SUBSCRIPTS.                                               00011000
011100     05  WS-MONTH-COUNT          PIC S9(04) COMP  VALUE 0.        00011100
011200     05  WS-MN-SUB               PIC S9(04) COMP  VALUE 0.        00011200
011300     05  WS-FOUND-SUB            PIC S9(04) COMP  VALUE 0.        00011300
011400*                                                                 00011400
011500 01  WS-GRAND-TOTALS.                                             00011500
011600     05  GT-BILL-COUNT           PIC S9(09) COMP      VALUE 0.    00011600
011700     05  GT-BILL-AMOUNT          PIC S9(09)V99 COMP-3 VALUE 0.    00011700
011800*                                                                 00011800
011900 01  WS-MONTH-TABLE.                                              00011900
012000     05  WS-MONTH-ENTRY  OCCURS 36 TIMES INDEXED BY MN-IX.        00012000
012100         10  MT-MONTH-KEY        PIC 9(06) VALUE 0.               00012100
012200         10  MT-BILL-COUNT       PIC S9(09) COMP      VALUE 0.    00012200
012300         10  MT-BILL-AMOUNT      PIC S9(09)V99 COMP-3 VALUE 0.    00012300
012400*                                                                 00012400
012500 01  WS-SWAP-ENTRY.                                               00012500
012600     05  SW-MONTH-KEY            PIC 9(06) VALUE 0.               00012600
012700     05  SW-BILL-COUNT           PIC S9(09) COMP      VALUE 0.    00012700
012800     05  SW-BILL-AMOUNT          PIC S9(09)V99 COMP-3 VALUE 0.    00012800
012900*                                                                 00012900
013000 01  RPT-HEADER1.                                                 00013000
013100     05  FILLER                  PIC X(45)                        00013100
013200         VALUE 'PAHANA EDU BILLING STATISTICS REPORT   DATE:'.    00013200
013300     05  RPT-MM                  PIC 99.                          00013300
013400     05  FILLER                  PIC X     VALUE '/'.             00013400
013500     05  RPT-DD                  PIC 99.                          00013500
013600     05  FILLER                  PIC X     VALUE '/'.             00013600
013700     05  RPT-YY                  PIC 99.                          00013700
013800     05  FILLER                  PIC X(47) VALUE SPACES.          00013800
013900 01  RPT-HEADER2.                                                 00013900
014000     05  FILLER PIC X(10) VALUE '  MONTH   '.                     00014000
014100     05  FILLER PIC X(14) VALUE '  BILL COUNT  '.                 00014100
014200     05  FILLER PIC X(20) VALUE '     TOTAL AMOUNT   '.           00014200
014300     05  FILLER PIC X(88) VALUE SPACES.                           00014300
014400 01  RPT-HEADER3.                                                 00014400
014500     05  FILLER PIC X(10) VALUE '--------  '.                     00014500
014600     05  FILLER PIC X(14) VALUE '------------  '.                 00014600
014700     05  FILLER PIC X(20) VALUE '------------------  '.           00014700
014800     05  FILLER PIC X(88) VALUE SPACES.                           00014800
014900 01  RPT-MONTH-LINE.                                              00014900
015000     05  RPT-MONTH-CCYY          PIC 9999.                        00015000
015100     05  FILLER                  PIC X     VALUE '-'.             00015100
015200     05  RPT-MONTH-MM            PIC 99.                          00015200
015300     05  FILLER                  PIC X(03) VALUE SPACES.          00015300
015400     05  RPT-MONTH-COUNT         PIC ZZZ,ZZ9.                     00015400
015500     05  FILLER                  PIC X(06) VALUE SPACES.          00015500
015600     05  RPT-MONTH-AMOUNT        PIC Z,ZZZ,ZZZ,ZZ9.99.            00015600
015700     05  FILLER                  PIC X(81) VALUE SPACES.          00015700
015800 01  RPT-GRAND-TOTAL-LINE.                                        00015800
015900     05  FILLER                  PIC X(10) VALUE 'GRAND TOT '.    00015900
016000     05  RPT-GT-COUNT            PIC ZZZ,ZZ9.                     00016000
016100     05  FILLER                  PIC X(06) VALUE SPACES.          00016100
016200     05  RPT-GT-AMOUNT           PIC Z,ZZZ,ZZZ,ZZ9.99.            00016200
016300     05  FILLER                  PIC X(81) VALUE SPACES.          00016300
016400*                                                                 00016400
016500****************************************************************  00016500
016600 PROCEDURE DIVISION.                                              00016600
016700****************************************************************  00016700
016800 000-MAIN.                                                        00016800
016900     ACCEPT CURRENT-DATE FROM DATE.                               00016900
017000     PERFORM 810-DERIVE-CUTOFF THRU 810-EXIT.                     00017000
017100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00017100
017200     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00017200
017300     PERFORM 710-READ-BILL-FILE THRU 710-EXIT.                    00017300
017400     PERFORM 100-LOAD-MONTH-TABLE THRU 100-EXIT                   00017400
017500             UNTIL WS-BILLFL-EOF = 'Y'.                           00017500
017600     PERFORM 120-SORT-MONTH-TABLE THRU 120-EXIT.                  00017600
017700     PERFORM 800-PRINT-STATISTICS-REPORT THRU 800-PRNT-EXIT.      00017700
017800     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00017800
017900     GOBACK.                                                      00017900
018000                                                                  00018000
018100 100-LOAD-MONTH-TABLE.                                            00018100
018200     MOVE BIL-BILL-CREATED-AT(1:6) TO WS-MONTH-KEY.               00018200
018300     ADD 1                  TO GT-BILL-COUNT.                     00018300
018400     ADD BIL-BILL-TOTAL-AMT TO GT-BILL-AMOUNT.                    00018400
018500     IF WS-MONTH-KEY >= WS-CUTOFF-KEY                             00018500
018600         PERFORM 110-FIND-MONTH-ENTRY THRU 110-EXIT               00018600
018700         IF WS-FOUND-SUB = 0                                      00018700
018800             MOVE BIL-BILL-TOTAL-AMT TO WS-BILL-AMT-DIAG-N        00018800
018900             DISPLAY 'PGBILSTS: BILL DROPPED, AMOUNT '            00018900
019000                     WS-BILL-AMT-DIAG                             00019000
019100         ELSE                                                     00019100
019200             ADD 1 TO MT-BILL-COUNT(WS-FOUND-SUB)                 00019200
019300             ADD BIL-BILL-TOTAL-AMT                               00019300
019400                 TO MT-BILL-AMOUNT(WS-FOUND-SUB)                  00019400
019500         END-IF                                                   00019500
019600     END-IF.                                                      00019600
019700     PERFORM 710-READ-BILL-FILE THRU 710-EXIT.                    00019700
019800 100-EXIT.                                                        00019800
019900     EXIT.                                                        00019900
020000                                                                  00020000
020100 110-FIND-MONTH-ENTRY.                                            00020100
020200     MOVE 0 TO WS-FOUND-SUB.                                      00020200
020300     SET MN-IX TO 1.                                              00020300
020400     SEARCH WS-MONTH-ENTRY                                        00020400
020500         AT END                                                   00020500
020600             CONTINUE                                             00020600
020700         WHEN MT-MONTH-KEY(MN-IX) = WS-MONTH-KEY                  00020700
020800             MOVE MN-IX TO WS-FOUND-SUB                           00020800
020900     END-SEARCH.                                                  00020900
021000     IF WS-FOUND-SUB = 0                                          00021000
021100         IF WS-MONTH-COUNT > 35                                   00021100
021200             MOVE WS-MONTH-KEY TO WS-MONTH-KEY-DIAG-N             00021200
021300             DISPLAY 'PGBILSTS: MONTH TABLE FULL AT KEY '         00021300
021400                     WS-MONTH-KEY-DIAG                            00021400
021500             GO TO 110-EXIT                                       00021500
021600         END-IF                                                   00021600
021700         ADD 1 TO WS-MONTH-COUNT                                  00021700
021800         SET MN-IX TO WS-MONTH-COUNT                              00021800
021900         MOVE WS-MONTH-KEY TO MT-MONTH-KEY(MN-IX)                 00021900
022000         MOVE WS-MONTH-COUNT TO WS-FOUND-SUB                      00022000
022100     END-IF.                                                      00022100
022200 110-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400                                                                  00022400
022500*    WS-MONTH-TABLE COMES OFF THE LOAD PASS IN ENCOUNTER ORDER,   00022500
022600*    NOT MONTH ORDER -- BILL-FILE NEED NOT BE DATE-SEQUENCED.     00022600
022700*    A PLAIN EXCHANGE SORT IS PLENTY FOR AT MOST 36 ENTRIES.      00022700
022800 120-SORT-MONTH-TABLE.                                            00022800
022900     IF WS-MONTH-COUNT < 2                                        00022900
023000         GO TO 120-EXIT                                           00023000
023100     END-IF.                                                      00023100
023200     MOVE 'Y' TO WS-SORT-SW.                                      00023200
023300     PERFORM 125-SORT-PASS THRU 125-EXIT                          00023300
023400             UNTIL WS-SORT-SW = 'N'.                              00023400
023500 120-EXIT.                                                        00023500
023600     EXIT.                                                        00023600
023700                                                                  00023700
023800 125-SORT-PASS.                                                   00023800
023900     MOVE 'N' TO WS-SORT-SW.                                      00023900
024000     PERFORM 126-COMPARE-SWAP THRU 126-EXIT                       00024000
024100             VARYING MN-IX FROM 1 BY 1                            00024100
024200             UNTIL MN-IX > WS-MONTH-COUNT - 1.                    00024200
024300 125-EXIT.                                                        00024300
024400     EXIT.                                                        00024400
024500                                                                  00024500
024600 126-COMPARE-SWAP.                                                00024600
024700     IF MT-MONTH-KEY(MN-IX) < MT-MONTH-KEY(MN-IX + 1)             00024700
024800         PERFORM 128-SWAP-ENTRIES THRU 128-EXIT                   00024800
024900         MOVE 'Y' TO WS-SORT-SW                                   00024900
025000     END-IF.                                                      00025000
025100 126-EXIT.                                                        00025100
025200     EXIT.                                                        00025200
025300                                                                  00025300
025400 128-SWAP-ENTRIES.                                                00025400
025500     MOVE MT-MONTH-KEY(MN-IX)       TO SW-MONTH-KEY.              00025500
025600     MOVE MT-BILL-COUNT(MN-IX)      TO SW-BILL-COUNT.             00025600
025700     MOVE MT-BILL-AMOUNT(MN-IX)     TO SW-BILL-AMOUNT.            00025700
025800     MOVE MT-MONTH-KEY(MN-IX + 1)   TO MT-MONTH-KEY(MN-IX).       00025800
025900     MOVE MT-BILL-COUNT(MN-IX + 1)  TO MT-BILL-COUNT(MN-IX).      00025900
026000     MOVE MT-BILL-AMOUNT(MN-IX + 1) TO MT-BILL-AMOUNT(MN-IX).     00026000
026100     MOVE SW-MONTH-KEY              TO MT-MONTH-KEY(MN-IX + 1).   00026100
026200     MOVE SW-BILL-COUNT             TO MT-BILL-COUNT(MN-IX + 1).  00026200
026300     MOVE SW-BILL-AMOUNT            TO MT-BILL-AMOUNT(MN-IX + 1). 00026300
026400 128-EXIT.                                                        00026400
026500     EXIT.                                                        00026500
026600                                                                  00026600
026700 700-OPEN-FILES.                                                  00026700
026800     OPEN INPUT BILL-FILE                                         00026800
026900          OUTPUT REPORT-FILE.                                     00026900
027000     IF WS-BILLFL-STATUS NOT = '00'                               00027000
027100         DISPLAY 'PGBILSTS: ERROR OPENING BILL-FILE. RC:'         00027100
027200                 WS-BILLFL-STATUS                                 00027200
027300         MOVE 'Y' TO WS-BILLFL-EOF                                00027300
027400     END-IF.                                                      00027400
027500 700-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700                                                                  00027700
027800 710-READ-BILL-FILE.                                              00027800
027900     READ BILL-FILE                                               00027900
028000         AT END MOVE 'Y' TO WS-BILLFL-EOF                         00028000
028100     END-READ.                                                    00028100
028200     IF WS-BILLFL-EOF = 'Y'                                       00028200
028300         GO TO 710-EXIT                                           00028300
028400     END-IF.                                                      00028400
028500     EVALUATE WS-BILLFL-STATUS                                    00028500
028600         WHEN '00'                                                00028600
028700             CONTINUE                                             00028700
028800         WHEN OTHER                                               00028800
028900             DISPLAY 'PGBILSTS: BILL-FILE READ ERROR. RC: '       00028900
029000                     WS-BILLFL-STATUS                             00029000
029100             MOVE 'Y' TO WS-BILLFL-EOF                            00029100
029200     END-EVALUATE.                                                00029200
029300 710-EXIT.                                                        00029300
029400     EXIT.                                                        00029400
029500                                                                  00029500
029600 790-CLOSE-FILES.                                                 00029600
029700     CLOSE BILL-FILE                                              00029700
029800           REPORT-FILE.                                           00029800
029900 790-EXIT.                                                        00029900
030000     EXIT.                                                        00030000
030100                                                                  00030100
030200 800-INIT-REPORT.                                                 00030200
030300     MOVE CURRENT-YEAR  TO RPT-YY.                                00030300
030400     MOVE CURRENT-MONTH TO RPT-MM.                                00030400
030500     MOVE CURRENT-DAY   TO RPT-DD.                                00030500
030600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00030600
030700     WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 2.                00030700
030800     WRITE REPORT-RECORD FROM RPT-HEADER3 AFTER 1.                00030800
030900 800-EXIT.                                                        00030900
031000     EXIT.                                                        00031000
031100                                                                  00031100
031200 800-PRINT-STATISTICS-REPORT.                                     00031200
031300     PERFORM 820-PRINT-ONE-MONTH THRU 820-EXIT                    00031300
031400             VARYING WS-MN-SUB FROM 1 BY 1                        00031400
031500             UNTIL WS-MN-SUB > WS-MONTH-COUNT.                    00031500
031600     MOVE GT-BILL-COUNT  TO RPT-GT-COUNT.                         00031600
031700     MOVE GT-BILL-AMOUNT TO RPT-GT-AMOUNT.                        00031700
031800     WRITE REPORT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.       00031800
031900 800-PRNT-EXIT.                                                   00031900
032000     EXIT.                                                        00032000
032100                                                                  00032100
032200 820-PRINT-ONE-MONTH.                                             00032200
032300     MOVE MT-MONTH-KEY(WS-MN-SUB) TO WS-MONTH-KEY.                00032300
032400     MOVE WS-MK-CCYY              TO RPT-MONTH-CCYY.              00032400
032500     MOVE WS-MK-MM                TO RPT-MONTH-MM.                00032500
032600     MOVE MT-BILL-COUNT(WS-MN-SUB)  TO RPT-MONTH-COUNT.           00032600
032700     MOVE MT-BILL-AMOUNT(WS-MN-SUB) TO RPT-MONTH-AMOUNT.          00032700
032800     WRITE REPORT-RECORD FROM RPT-MONTH-LINE AFTER 1.             00032800
032900 820-EXIT.                                                        00032900
033000     EXIT.                                                        00033000
033100                                                                  00033100
033200 810-DERIVE-CUTOFF.                                               00033200
033300     IF CURRENT-YEAR < 50                                         00033300
033400         MOVE 20 TO WS-TODAY-CENTURY                              00033400
033500     ELSE                                                         00033500
033600         MOVE 19 TO WS-TODAY-CENTURY                              00033600
033700     END-IF.                                                      00033700
033800     MOVE CURRENT-YEAR TO WS-TODAY-YY.                            00033800
033900     IF CURRENT-MONTH > 11                                        00033900
034000         MOVE WS-TODAY-CCYY TO WS-CUTOFF-CCYY                     00034000
034100         COMPUTE WS-CUTOFF-MM = CURRENT-MONTH - 11                00034100
034200     ELSE                                                         00034200
034300         COMPUTE WS-CUTOFF-CCYY = WS-TODAY-CCYY - 1               00034300
034400         COMPUTE WS-CUTOFF-MM = CURRENT-MONTH + 1                 00034400
034500     END-IF.                                                      00034500
034600 810-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
