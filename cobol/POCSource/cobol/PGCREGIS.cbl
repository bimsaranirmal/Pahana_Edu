000100****************************************************************  00000100
000200* LICENSED MATERIALS - PROPERTY OF IBM                            00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400****************************************************************  00000400
000500* PROGRAM:  PGCREGIS                                              00000500
000600*                                                                 00000600
000700* AUTHOR :  Doug Stout                                            00000700
000800*                                                                 00000800
000900* READS A SEQUENTIAL FEED OF NEW-CUSTOMER APPLICATIONS AND ADDS   00000900
001000* THEM TO THE CUSTOMER MASTER WITH STATUS PENDING.  EACH NEW      00001000
001100* CUSTOMER IS ASSIGNED A SIX-CHARACTER ACCOUNT NUMBER IN THE      00001100
001200* FORM 'ACCnnn', WHERE nnn IS A RUNNING COUNT OF CUSTOMERS ON     00001200
001300* THE MASTER -- NOT REUSED, NOT RESET BETWEEN RUNS.               00001300
001400****************************************************************  00001400
001500*                    CHANGE LOG                                   00001500
001600* 02/19/87 DRS  0000  ORIGINAL PROGRAM.                           00001600
001700* 08/03/89 JLS  0031  EMAIL AND PHONE ADDED TO THE APPLICATION    00001700
001800*                     FEED LAYOUT (CUSTCPY).                      00001800
001900* 05/17/92 DRS  0058  ACCOUNT NUMBER PREFIX CHANGED FROM 'CUS'    00001900
002000*                     TO 'ACC' PER BRANCH REQUEST.                00002000
002100* 03/14/01 RJM  0102  ADDRESS/EMAIL FIELDS WIDENED -- SEE         00002100
002200*                     CUSTCPY CHANGE LOG.  NO LOGIC CHANGE HERE.  00002200
002300* 12/09/98 RJM  Y2K1  CREATED-AT/UPDATED-AT STAMPS NOW CARRY A    00002300
002400*                     FULL 4-DIGIT CENTURY+YEAR (810-DERIVE-      00002400
002500*                     CENTURY), NOT THE OLD 2-DIGIT YEAR.         00002500
002600* 11/19/03 RJM  0121  REJECTED-APPLICATION MESSAGE NOW NAMES THE  00002600
002700*                     FIELD THAT FAILED, NOT JUST 'BAD INPUT'.    00002700
002800****************************************************************  00002800
002900 IDENTIFICATION DIVISION.                                         00002900
003000 PROGRAM-ID.    PGCREGIS.                                         00003000
003100 AUTHOR.        DOUG STOUT.                                       00003100
003200 INSTALLATION.  IBM SYSTEMS GROUP.                                00003200
003300 DATE-WRITTEN.  02/19/87.                                         00003300
003400 DATE-COMPILED.                                                   00003400
003500 SECURITY.      NONE.                                             00003500
003600 ENVIRONMENT DIVISION.                                            00003600
003700 CONFIGURATION SECTION.                                           00003700
003800 SOURCE-COMPUTER.  IBM-370.                                       00003800
003900 OBJECT-COMPUTER.  IBM-370.                                       00003900
004000 SPECIAL-NAMES.                                                   00004000
004100     C01 IS TOP-OF-FORM.                                          00004100
004200 INPUT-OUTPUT SECTION.                                            00004200
004300 FILE-CONTROL.                                                    00004300
004400                                                                  00004400
004500     SELECT REGIS-REQUEST-FILE  ASSIGN TO REGISREQ                00004500
004600            ORGANIZATION IS SEQUENTIAL                            00004600
004700            FILE STATUS  IS  WS-REGIS-STATUS.                     00004700
004800                                                                  00004800
004900     SELECT CUSTOMER-FILE       ASSIGN TO CUSTFILE                00004900
005000            ORGANIZATION IS SEQUENTIAL                            00005000
005100            FILE STATUS  IS  WS-CUSTFL-STATUS.                    00005100
005200                                                                  00005200
005300     SELECT REPORT-FILE         ASSIGN TO REGRPT                  00005300
005400            FILE STATUS  IS  WS-REPORT-STATUS.                    00005400
005500                                                                  00005500
005600****************************************************************  00005600
005700 DATA DIVISION.                                                   00005700
005800 FILE SECTION.                                                    00005800
005900                                                                  00005900
006000 FD  REGIS-REQUEST-FILE                                           00006000
006100     RECORDING MODE IS F.                                         00006100
006200 COPY CUSTCPY REPLACING ==:TAG:== BY ==RR==.                      00006200
006300                                                                  00006300
006400 FD  CUSTOMER-FILE                                                00006400
006500     RECORDING MODE IS F.                                         00006500
006600 COPY CUSTCPY REPLACING ==:TAG:== BY ==CF==.                      00006600
006700                                                                  00006700
006800 FD  REPORT-FILE                                                  00006800
006900     RECORDING MODE IS F.                                         00006900
007000 01  REPORT-RECORD              PIC X(132).                       00007000
007100                                                                  00007100
007200****************************************************************  00007200
007300 WORKING-STORAGE SECTION.                                         00007300
007400****************************************************************  00007400
007500*                                                                 00007500
007600 01  SYSTEM-DATE-AND-TIME.                                        00007600
007700     05  CURRENT-DATE.                                            00007700
007800         10  CURRENT-YEAR        PIC 9(02).                       00007800
007900         10  CURRENT-MONTH       PIC 9(02).                       00007900
008000         10  CURRENT-DAY         PIC 9(02).                       00008000
008100     05  CURRENT-TIME.                                            00008100
008200         10  CURRENT-HOUR        PIC 9(02).                       00008200
008300         10  CURRENT-MINUTE      PIC 9(02).                       00008300
008400         10  CURRENT-SECOND      PIC 9(02).                       00008400
008500         10  CURRENT-HNDSEC      PIC 9(02).                       00008500
008600*                                                                 00008600
008700 01  WS-TODAY-STAMP.                                              00008700
008800     05  WS-TODAY-CENTURY        PIC 9(02).                       00008800
008900     05  WS-TODAY-YY             PIC 9(02).                       00008900
009000     05  WS-TODAY-MM             PIC 9(02).                       00009000
009100     05  WS-TODAY-DD             PIC 9(02).                       00009100
009200 01  WS-TODAY-CCYYMMDD  REDEFINES  WS-TODAY-STAMP  PIC 9(08).     00009200
009300*                                                                 00009300
009400 01  WS-ACCT-NO-GROUP.                                            00009400
009500     05  WS-AC-LITERAL           PIC X(03)  VALUE 'ACC'.          00009500
009600     05  WS-AC-SEQ               PIC 9(03).                       00009600
009700 01  WS-ACCT-NO-ALPHA  REDEFINES  WS-ACCT-NO-GROUP  PIC X(06).    00009700
009800*                                                                 00009800
009900 01  WS-GENDER-DIAG              PIC X(01)  VALUE SPACES.         00009900
010000 01  WS-GENDER-DIAG-N  REDEFINES WS-GENDER-DIAG  PIC 9(01).       00010000
010100*                                                                 00010100
010200 01  WS-FIELDS.                                                   00010200
010300     05  WS-REGIS-STATUS         PIC X(02)  VALUE SPACES.         00010300
010400     05  WS-CUSTFL-STATUS        PIC X(02)  VALUE SPACES.         00010400
010500     05  WS-REPORT-STATUS        PIC X(02)  VALUE SPACES.         00010500
010600     05  WS-REGIS-EOF            PIC X(01)  VALUE 'N'.            00010600
010700     05  WS-CUSTFL-EOF           PIC X(01)  VALUE 'N'.            00010700
010800     05  WS-APPL-OK              PIC X(01)  VALUE 'Y'.            00010800
010900     05  WS-REJECT-MSG           PIC X(45)  VALUE SPACES.         00010900
011000*                                                                 00011000
011100 01  WS-COUNTERS.                                                 00011100
011200     05  WS-NEXT-CUST-ID         PIC S9(07) COMP  VALUE 0.        00011200
011300     05  WS-NEXT-ACCT-SEQ        PIC S9(04) COMP  VALUE 0.        00011300
011400     05  NUM-APPLS-REGISTERED    PIC S9(09) COMP  VALUE 0.        00011400
011500     05  NUM-APPLS-REJECTED      PIC S9(09) COMP  VALUE 0.        00011500
011600*                                                                 00011600
011700 01  RPT-HEADER1.                                                 00011700
011800     05  FILLER                  PIC X(40)                        00011800
011900             VALUE 'PAHANA EDU CUSTOMER REGISTRATION  DATE:'.     00011900
012000     05  RPT-MM                  PIC 99.                          00012000
012100     05  FILLER                  PIC X     VALUE '/'.             00012100
012200     05  RPT-DD                  PIC 99.                          00012200
012300     05  FILLER                  PIC X     VALUE '/'.             00012300
012400     05  RPT-YY                  PIC 99.                          00012400
012500     05  FILLER                  PIC X(52) VALUE SPACES.          00012500
012600 01  RPT-REJECT-LINE.                                             00012600
012700     05  FILLER                  PIC X(20)                        00012700
012800                    VALUE '  APPLICATION REJECT'.                 00012800
012900     05  RPT-REJ-NAME            PIC X(30).                       00012900
013000     05  FILLER                  PIC X(04) VALUE ' -- '.          00013000
013100     05  RPT-REJ-REASON          PIC X(45).                       00013100
013200     05  FILLER                  PIC X(33) VALUE SPACES.          00013200
013300 01  RPT-ACCEPT-LINE.                                             00013300
013400     05  FILLER                  PIC X(20)                        00013400
013500                    VALUE '  CUSTOMER ACCEPTED '.                 00013500
013600     05  RPT-ACC-NAME            PIC X(30).                       00013600
013700     05  FILLER                  PIC X(12) VALUE ' ACCOUNT NO:'.  00013700
013800     05  RPT-ACC-NO              PIC X(06).                       00013800
013900     05  FILLER                  PIC X(64) VALUE SPACES.          00013900
014000 01  RPT-STATS-LINE.                                              00014000
014100     05  FILLER                  PIC X(18)                        00014100
014200                    VALUE '  TOTAL ACCEPTED: '.                   00014200
014300     05  RPT-STATS-ACCEPTED      PIC ZZZ,ZZ9.                     00014300
014400     05  FILLER                  PIC X(18)                        00014400
014500                    VALUE '   TOTAL REJECTED:'.                   00014500
014600     05  RPT-STATS-REJECTED      PIC ZZZ,ZZ9.                     00014600
014700     05  FILLER                  PIC X(80) VALUE SPACES.          00014700
014800*                                                                 00014800
014900****************************************************************  00014900
015000 PROCEDURE DIVISION.                                              00015000
015100****************************************************************  00015100
015200 000-MAIN.                                                        00015200
015300     ACCEPT CURRENT-DATE FROM DATE.                               00015300
015400     ACCEPT CURRENT-TIME FROM TIME.                               00015400
015500     PERFORM 810-DERIVE-CENTURY THRU 810-EXIT.                    00015500
015600     PERFORM 600-INIT-CUST-COUNTERS THRU 600-EXIT.                00015600
015700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00015700
015800     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00015800
015900     PERFORM 710-READ-REGIS-REQUEST-REC THRU 710-EXIT.            00015900
016000     PERFORM 100-PROCESS-REGISTRATION THRU 100-EXIT               00016000
016100             UNTIL WS-REGIS-EOF = 'Y'.                            00016100
016200     PERFORM 900-REPORT-REGIS-TOTALS THRU 900-EXIT.               00016200
016300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00016300
016400     GOBACK.                                                      00016400
016500                                                                  00016500
016600 100-PROCESS-REGISTRATION.                                        00016600
016700     MOVE 'Y'    TO WS-APPL-OK.                                   00016700
016800     MOVE SPACES TO WS-REJECT-MSG.                                00016800
016900     PERFORM 150-VALIDATE-APPLICATION THRU 150-EXIT.              00016900
017000     IF WS-APPL-OK = 'Y'                                          00017000
017100         PERFORM 200-GENERATE-ACCT-NO THRU 200-EXIT               00017100
017200         PERFORM 300-WRITE-NEW-CUSTOMER THRU 300-EXIT             00017200
017300         ADD 1 TO NUM-APPLS-REGISTERED                            00017300
017400     ELSE                                                         00017400
017500         MOVE RR-CUST-NAME(1:30) TO RPT-REJ-NAME                  00017500
017600         MOVE WS-REJECT-MSG      TO RPT-REJ-REASON                00017600
017700         WRITE REPORT-RECORD FROM RPT-REJECT-LINE                 00017700
017800         ADD 1 TO NUM-APPLS-REJECTED                              00017800
017900     END-IF.                                                      00017900
018000     PERFORM 710-READ-REGIS-REQUEST-REC THRU 710-EXIT.            00018000
018100 100-EXIT.                                                        00018100
018200     EXIT.                                                        00018200
018300                                                                  00018300
018400 150-VALIDATE-APPLICATION.                                        00018400
018500     IF RR-CUST-NAME = SPACES                                     00018500
018600         MOVE 'N' TO WS-APPL-OK                                   00018600
018700         MOVE 'CUSTOMER NAME IS BLANK' TO WS-REJECT-MSG           00018700
018800     END-IF.                                                      00018800
018900     IF WS-APPL-OK = 'Y' AND RR-CUST-NIC = SPACES                 00018900
019000         MOVE 'N' TO WS-APPL-OK                                   00019000
019100         MOVE 'NIC NUMBER IS BLANK' TO WS-REJECT-MSG              00019100
019200     END-IF.                                                      00019200
019300     IF WS-APPL-OK = 'Y'                                          00019300
019400             AND NOT RR-CUST-IS-MALE                              00019400
019500             AND NOT RR-CUST-IS-FEMALE                            00019500
019600         MOVE RR-CUST-GENDER TO WS-GENDER-DIAG                    00019600
019700         MOVE 'N' TO WS-APPL-OK                                   00019700
019800         MOVE 'GENDER CODE MUST BE M OR F' TO WS-REJECT-MSG       00019800
019900     END-IF.                                                      00019900
020000     IF WS-APPL-OK = 'Y' AND RR-CUST-DOB = 0                      00020000
020100         MOVE 'N' TO WS-APPL-OK                                   00020100
020200         MOVE 'DATE OF BIRTH IS MISSING' TO WS-REJECT-MSG         00020200
020300     END-IF.                                                      00020300
020400 150-EXIT.                                                        00020400
020500     EXIT.                                                        00020500
020600                                                                  00020600
020700 200-GENERATE-ACCT-NO.                                            00020700
020800     ADD 1 TO WS-NEXT-ACCT-SEQ.                                   00020800
020900     MOVE WS-NEXT-ACCT-SEQ TO WS-AC-SEQ.                          00020900
021000 200-EXIT.                                                        00021000
021100     EXIT.                                                        00021100
021200                                                                  00021200
021300 300-WRITE-NEW-CUSTOMER.                                          00021300
021400     ADD 1 TO WS-NEXT-CUST-ID.                                    00021400
021500     MOVE WS-NEXT-CUST-ID    TO CF-CUST-ID.                       00021500
021600     MOVE RR-CUST-NAME       TO CF-CUST-NAME.                     00021600
021700     MOVE RR-CUST-GENDER     TO CF-CUST-GENDER.                   00021700
021800     MOVE RR-CUST-DOB        TO CF-CUST-DOB.                      00021800
021900     MOVE RR-CUST-ADDRESS    TO CF-CUST-ADDRESS.                  00021900
022000     MOVE RR-CUST-NIC        TO CF-CUST-NIC.                      00022000
022100     MOVE RR-CUST-EMAIL      TO CF-CUST-EMAIL.                    00022100
022200     MOVE RR-CUST-PHONE      TO CF-CUST-PHONE.                    00022200
022300     MOVE WS-ACCT-NO-ALPHA   TO CF-CUST-ACCT-NO.                  00022300
022400     MOVE 'PENDING '         TO CF-CUST-STATUS.                   00022400
022500     MOVE WS-TODAY-CCYYMMDD  TO CF-CUST-CREATED-AT.               00022500
022600     MOVE WS-TODAY-CCYYMMDD  TO CF-CUST-UPDATED-AT.               00022600
022700     WRITE CF-CUSTOMER-RECORD.                                    00022700
022800     EVALUATE WS-CUSTFL-STATUS                                    00022800
022900         WHEN '00'                                                00022900
023000             MOVE RR-CUST-NAME(1:30) TO RPT-ACC-NAME              00023000
023100             MOVE WS-ACCT-NO-ALPHA   TO RPT-ACC-NO                00023100
023200             WRITE REPORT-RECORD FROM RPT-ACCEPT-LINE             00023200
023300         WHEN OTHER                                               00023300
023400             DISPLAY 'PGCREGIS: CUSTOMER-FILE WRITE ERROR. RC: '  00023400
023500                     WS-CUSTFL-STATUS                             00023500
023600     END-EVALUATE.                                                00023600
023700 300-EXIT.                                                        00023700
023800     EXIT.                                                        00023800
023900                                                                  00023900
024000 600-INIT-CUST-COUNTERS.                                          00024000
024100     MOVE 0 TO WS-NEXT-CUST-ID.                                   00024100
024200     MOVE 0 TO WS-NEXT-ACCT-SEQ.                                  00024200
024300     OPEN INPUT CUSTOMER-FILE.                                    00024300
024400     PERFORM 610-READ-CUSTOMER-FILE THRU 610-EXIT.                00024400
024500     PERFORM 620-COUNT-ONE-CUSTOMER THRU 620-EXIT                 00024500
024600             UNTIL WS-CUSTFL-EOF = 'Y'.                           00024600
024700     CLOSE CUSTOMER-FILE.                                         00024700
024800     MOVE 'N' TO WS-CUSTFL-EOF.                                   00024800
024900 600-EXIT.                                                        00024900
025000     EXIT.                                                        00025000
025100                                                                  00025100
025200 610-READ-CUSTOMER-FILE.                                          00025200
025300     READ CUSTOMER-FILE                                           00025300
025400         AT END MOVE 'Y' TO WS-CUSTFL-EOF                         00025400
025500     END-READ.                                                    00025500
025600 610-EXIT.                                                        00025600
025700     EXIT.                                                        00025700
025800                                                                  00025800
025900 620-COUNT-ONE-CUSTOMER.                                          00025900
026000     ADD 1 TO WS-NEXT-CUST-ID.                                    00026000
026100     ADD 1 TO WS-NEXT-ACCT-SEQ.                                   00026100
026200     PERFORM 610-READ-CUSTOMER-FILE THRU 610-EXIT.                00026200
026300 620-EXIT.                                                        00026300
026400     EXIT.                                                        00026400
026500                                                                  00026500
026600 700-OPEN-FILES.                                                  00026600
026700     OPEN INPUT  REGIS-REQUEST-FILE                               00026700
026800          EXTEND CUSTOMER-FILE                                    00026800
026900          OUTPUT REPORT-FILE.                                     00026900
027000     IF WS-REGIS-STATUS NOT = '00'                                00027000
027100        DISPLAY 'PGCREGIS: ERROR OPENING REGIS-REQ FILE.'         00027100
027150                 ' RC:' WS-REGIS-STATUS                           00027150
027300         MOVE 'Y' TO WS-REGIS-EOF                                 00027300
027400     END-IF.                                                      00027400
027500     IF WS-CUSTFL-STATUS NOT = '00'                               00027500
027600         DISPLAY 'PGCREGIS: ERROR OPENING CUSTOMER-FILE. RC:'     00027600
027700                 WS-CUSTFL-STATUS                                 00027700
027800         MOVE 'Y' TO WS-REGIS-EOF                                 00027800
027900     END-IF.                                                      00027900
028000 700-EXIT.                                                        00028000
028100     EXIT.                                                        00028100
028200                                                                  00028200
028300 710-READ-REGIS-REQUEST-REC.                                      00028300
028400     READ REGIS-REQUEST-FILE                                      00028400
028500         AT END MOVE 'Y' TO WS-REGIS-EOF                          00028500
028600     END-READ.                                                    00028600
028700     IF WS-REGIS-EOF = 'Y'                                        00028700
028800         GO TO 710-EXIT                                           00028800
028900     END-IF.                                                      00028900
029000     EVALUATE WS-REGIS-STATUS                                     00029000
029100         WHEN '00'                                                00029100
029200             CONTINUE                                             00029200
029300         WHEN OTHER                                               00029300
029400             DISPLAY 'PGCREGIS: REQUEST READ ERROR. RC: '         00029400
029500                     WS-REGIS-STATUS                              00029500
029600             MOVE 'Y' TO WS-REGIS-EOF                             00029600
029700     END-EVALUATE.                                                00029700
029800 710-EXIT.                                                        00029800
029900     EXIT.                                                        00029900
030000                                                                  00030000
030100 790-CLOSE-FILES.                                                 00030100
030200     CLOSE REGIS-REQUEST-FILE                                     00030200
030300           CUSTOMER-FILE                                          00030300
030400           REPORT-FILE.                                           00030400
030500 790-EXIT.                                                        00030500
030600     EXIT.                                                        00030600
030700                                                                  00030700
030800 800-INIT-REPORT.                                                 00030800
030900     MOVE CURRENT-YEAR  TO RPT-YY.                                00030900
031000     MOVE CURRENT-MONTH TO RPT-MM.                                00031000
031100     MOVE CURRENT-DAY   TO RPT-DD.                                00031100
031200     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00031200
031300 800-EXIT.                                                        00031300
031400     EXIT.                                                        00031400
031500                                                                  00031500
031600 810-DERIVE-CENTURY.                                              00031600
031700     IF CURRENT-YEAR < 50                                         00031700
031800         MOVE 20 TO WS-TODAY-CENTURY                              00031800
031900     ELSE                                                         00031900
032000         MOVE 19 TO WS-TODAY-CENTURY                              00032000
032100     END-IF.                                                      00032100
032200     MOVE CURRENT-YEAR  TO WS-TODAY-YY.                           00032200
032300     MOVE CURRENT-MONTH TO WS-TODAY-MM.                           00032300
032400     MOVE CURRENT-DAY   TO WS-TODAY-DD.                           00032400
032500 810-EXIT.                                                        00032500
032600     EXIT.                                                        00032600
032700                                                                  00032700
032800 900-REPORT-REGIS-TOTALS.                                         00032800
032900     MOVE NUM-APPLS-REGISTERED TO RPT-STATS-ACCEPTED.             00032900
033000     MOVE NUM-APPLS-REJECTED   TO RPT-STATS-REJECTED.             00033000
033100     WRITE REPORT-RECORD FROM RPT-STATS-LINE AFTER 2.             00033100
033200 900-EXIT.                                                        00033200
033300     EXIT.                                                        00033300
